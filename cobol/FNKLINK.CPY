000100*    FNKLINK - AREA DE LIGACAO ENTRE FNKLOTE E FNKMANT
000200*    ===================================================
000300*    O DRIVER (FNKLOTE) POPULA FNK-LIG-OPERACAO E OS DADOS DE
000400*    ENTRADA, CHAMA FNKMANT, E LE O RESULTADO EM FNK-LIG-STATUS /
000500*    FNK-LIG-REG / FNK-LIG-TAB.  NAO CONTEM O NIVEL 01.
000600*
000700*    HISTORICO
000800*    ---------
000900*    19/02/2018  RSM  RQ-4471  IMPLANTACAO
001000*    11/05/2020  OTV  RQ-4890  ACRESCIDO FNK-LIG-TAB PARA LISTAR-TUDO
001100*    02/09/2022  MLS  RQ-5205  ACRESCIDAS OPERACOES DE BACKUP (EXPORTA/
001200*                                IMPORTA) E STATUS DE FALHA DE GRAVACAO
001300*
001400    05  FNK-LIG-OPERACAO           PIC X(02).
001500        88  FNK-OP-INCLUIR         VALUE '01'.
001600        88  FNK-OP-ALTERAR         VALUE '02'.
001700        88  FNK-OP-EXCLUIR         VALUE '03'.
001800        88  FNK-OP-CONS-COD        VALUE '04'.
001900        88  FNK-OP-CONS-NOME       VALUE '05'.
002000        88  FNK-OP-LISTAR-TUDO     VALUE '06'.
002100        88  FNK-OP-EXPORTA         VALUE '07'.                RQ-5205
002200        88  FNK-OP-IMPORTA         VALUE '08'.                RQ-5205
002300    05  FNK-LIG-STATUS             PIC X(02).
002400        88  FNK-LIG-OK             VALUE '00'.
002500        88  FNK-LIG-NAO-ACHOU      VALUE '04'.
002600        88  FNK-LIG-INVALIDO       VALUE '08'.
002700        88  FNK-LIG-NAO-EXCLUIU    VALUE '12'.
002800        88  FNK-LIG-NAO-GRAVOU     VALUE '16'.                RQ-5205
002900    05  FNK-LIG-MOTIVO             PIC X(40).
003000    05  FNK-LIG-NOME-BUSCA         PIC X(40).
003100    05  FNK-LIG-QTDE               PIC 9(04).
003200    05  FNK-LIG-REG.
003300        10  FNK-LIG-COD            PIC X(36).
003400        10  FNK-LIG-ID             PIC S9(09).
003500        10  FNK-LIG-NOME           PIC X(40).
003600        10  FNK-LIG-MODELO         PIC X(10).
003700        10  FNK-LIG-PRECO          PIC S9(07)V99.
003800        10  FNK-LIG-DTLANC         PIC X(10).
003900        10  FNK-LIG-CRIADO-EM      PIC X(19).
004000        10  FNK-LIG-ATUALIZ-EM     PIC X(19).
004100    05  FNK-LIG-TAB OCCURS 500 TIMES
004200                     INDEXED BY FNK-LIG-IDX.
004300        10  FNK-LIG-TAB-COD        PIC X(36).
004400        10  FNK-LIG-TAB-ID         PIC S9(09).
004500        10  FNK-LIG-TAB-NOME       PIC X(40).
004600        10  FNK-LIG-TAB-MODELO     PIC X(10).
004700        10  FNK-LIG-TAB-PRECO      PIC S9(07)V99.
004800        10  FNK-LIG-TAB-DTLANC     PIC X(10).
004900        10  FNK-LIG-TAB-CRIADO-EM  PIC X(19).
005000        10  FNK-LIG-TAB-ATUALIZ-EM PIC X(19).
