000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. FNKBKP-COB.
000300 AUTHOR. MARIA LUCIA SANTOS.
000400 INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000500 DATE-WRITTEN. 02/09/2022.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - DEPARTAMENTO DE PROCESSAMENTO DE DADOS.
000800*
000900*    FNKBKP-COB
001000*    ==========
001100*    EXPORTACAO E IMPORTACAO DO ARQUIVO DE BACKUP DO CADASTRO DE
001200*    FUNKOS.  SUBPROGRAMA CHAMADO POR FNKLOTE COM A AREA FNKLINK
001300*    PASSADA POR LINKAGE - FNK-LIG-TAB TRAZ (EXPORTA) OU RECEBE
001400*    (IMPORTA) A RELACAO INTEIRA DE FUNKOS.
001500*
001600*    SE O DIRETORIO DE BACKUP NAO EXISTIR NO MOMENTO DA EXPORTACAO,
001700*    O PROGRAMA NAO GRAVA NADA E DEVOLVE FNK-LIG-NAO-GRAVOU - NAO HA
001800*    CRIACAO AUTOMATICA DE DIRETORIO (VER NORMA DE BACKUP DO SETOR).
001900*
002000*    HISTORICO
002100*    ---------
002200*    02/09/2022  MLS  RQ-5205  IMPLANTACAO - EXPORTA/IMPORTA
002300*    19/12/2022  MLS  RQ-5228  TRATAMENTO DE DIRETORIO INEXISTENTE NA
002400*                                EXPORTACAO (STATUS DE ARQUIVO 35/37)
002500*    07/03/2023  OTV  RQ-5244  AVISO DE CONSOLE COM DATA/HORA NO INICIO
002600*                                DA EXPORTACAO E DA IMPORTACAO; AJUSTADO
002700*                                TAMANHO DO REGISTRO DE BACKUP PARA 119
002800*
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500     SELECT FNK-ARQ-BKP ASSIGN TO BKPFNK
003600                        ORGANIZATION LINE SEQUENTIAL
003700                        FILE STATUS FNK-STAT-BKP.
003800*
003900 DATA DIVISION.
004000 FILE SECTION.
004100 FD  FNK-ARQ-BKP
004200     LABEL RECORD STANDARD
004300     RECORD CONTAINS 119 CHARACTERS.
004400 01  FNK-REG-BKP.
004500     05  FNK-BKP-COD                PIC X(36).
004600     05  FNK-BKP-ID                 PIC S9(09).
004700     05  FNK-BKP-NOME               PIC X(40).
004800     05  FNK-BKP-MODELO             PIC X(10).
004900     05  FNK-BKP-PRECO              PIC S9(07)V99.
005000     05  FNK-BKP-DTLANC             PIC X(10).
005100     05  FNK-BKP-DTLANC-R REDEFINES FNK-BKP-DTLANC.
005200         10  FNK-BKP-DTLANC-ANO     PIC 9(04).
005300         10  FILLER                 PIC X.
005400         10  FNK-BKP-DTLANC-MES     PIC 9(02).
005500         10  FILLER                 PIC X.
005600         10  FNK-BKP-DTLANC-DIA     PIC 9(02).
005700     05  FILLER                     PIC X(05).
005800*
005900 WORKING-STORAGE SECTION.
006000*=======================*
006100 77  FNK-STAT-BKP               PIC X(02) VALUE SPACES.
006200     88  FNK-STAT-BKP-OK        VALUE '00'.
006300     88  FNK-STAT-BKP-FIM       VALUE '10'.
006400     88  FNK-STAT-BKP-SEMDIR    VALUE '35' '37'.
006500 77  WS-SUB                     PIC 9(04) COMP VALUE ZERO.
006600 77  WS-QTDE-LIDA               PIC 9(04) COMP VALUE ZERO.
006700*
006800*---- CARIMBO DE DATA/HORA PARA O AVISO DE CONSOLE (JES/SYSOUT) ------
006900 01  WS-HORA-BKP.
007000     05  WS-HORA-BKP-HH          PIC 9(02).
007100     05  WS-HORA-BKP-MN          PIC 9(02).
007200     05  WS-HORA-BKP-SS          PIC 9(02).
007300     05  FILLER                  PIC 9(02).
007400 01  WS-HORA-BKP-R REDEFINES WS-HORA-BKP
007500                                 PIC 9(08).
007600 01  WS-DATA-BKP.
007700     05  WS-DATA-BKP-AAAA        PIC 9(04).
007800     05  WS-DATA-BKP-MM          PIC 9(02).
007900     05  WS-DATA-BKP-DD          PIC 9(02).
008000 01  WS-DATA-BKP-R REDEFINES WS-DATA-BKP
008100                                 PIC 9(08).
008200*
008300 LINKAGE SECTION.
008400 01  FNK-LIG-BKP.
008500     COPY FNKLINK.
008600*
008700 PROCEDURE DIVISION USING FNK-LIG-BKP.
008800*
008900 0000-PRINCIPAL.
009000     MOVE SPACES               TO FNK-LIG-MOTIVO
009100     MOVE '00'                 TO FNK-LIG-STATUS
009200     IF FNK-OP-EXPORTA
009300        GO TO 0010-VAI-EXPORTA.
009400     IF FNK-OP-IMPORTA
009500        GO TO 0020-VAI-IMPORTA.
009600     MOVE '08'                 TO FNK-LIG-STATUS
009700     MOVE 'OPERACAO DESCONHECIDA' TO FNK-LIG-MOTIVO
009800     GO TO 0099-PRINCIPAL-FIM.
009900 0010-VAI-EXPORTA.
010000     PERFORM 1000-EXPORTA THRU 1090-EXPORTA-EXIT
010100     GO TO 0099-PRINCIPAL-FIM.
010200 0020-VAI-IMPORTA.
010300     PERFORM 2000-IMPORTA THRU 2090-IMPORTA-EXIT.
010400 0099-PRINCIPAL-FIM.
010500     GOBACK.
010600*
010700*---- 1000 - EXPORTA A TABELA MESTRE PARA O ARQUIVO DE BACKUP -------
010800 1000-EXPORTA.
010900     ACCEPT WS-DATA-BKP-R FROM DATE YYYYMMDD
011000     ACCEPT WS-HORA-BKP-R FROM TIME
011100     DISPLAY 'FNKBKP - EXPORTACAO INICIADA - '
011200             WS-DATA-BKP-R ' - ' WS-HORA-BKP-R
011300     OPEN OUTPUT FNK-ARQ-BKP
011400     IF FNK-STAT-BKP-SEMDIR
011500        MOVE '16'               TO FNK-LIG-STATUS
011600        MOVE 'DIRETORIO DE BACKUP INEXISTENTE' TO FNK-LIG-MOTIVO
011700        GO TO 1090-EXPORTA-EXIT.
011800     IF NOT FNK-STAT-BKP-OK
011900        MOVE '16'               TO FNK-LIG-STATUS
012000        MOVE 'FALHA AO ABRIR ARQUIVO DE BACKUP' TO FNK-LIG-MOTIVO
012100        GO TO 1090-EXPORTA-EXIT.
012200     MOVE ZERO                  TO WS-SUB.
012300 1010-EXPORTA-LOOP.
012400     ADD 1 TO WS-SUB
012500     IF WS-SUB > FNK-LIG-QTDE
012600        GO TO 1080-EXPORTA-FECHA.
012700     SET FNK-LIG-IDX TO WS-SUB
012800     MOVE FNK-LIG-TAB-COD (FNK-LIG-IDX)    TO FNK-BKP-COD
012900     MOVE FNK-LIG-TAB-ID (FNK-LIG-IDX)     TO FNK-BKP-ID
013000     MOVE FNK-LIG-TAB-NOME (FNK-LIG-IDX)   TO FNK-BKP-NOME
013100     MOVE FNK-LIG-TAB-MODELO (FNK-LIG-IDX) TO FNK-BKP-MODELO
013200     MOVE FNK-LIG-TAB-PRECO (FNK-LIG-IDX)  TO FNK-BKP-PRECO
013300     MOVE FNK-LIG-TAB-DTLANC (FNK-LIG-IDX) TO FNK-BKP-DTLANC
013400     WRITE FNK-REG-BKP
013500     GO TO 1010-EXPORTA-LOOP.
013600 1080-EXPORTA-FECHA.
013700     CLOSE FNK-ARQ-BKP.
013800 1090-EXPORTA-EXIT.
013900     EXIT.
014000*
014100*---- 2000 - IMPORTA O ARQUIVO DE BACKUP PARA FNK-LIG-TAB -----------
014200 2000-IMPORTA.
014300     ACCEPT WS-DATA-BKP-R FROM DATE YYYYMMDD
014400     ACCEPT WS-HORA-BKP-R FROM TIME
014500     DISPLAY 'FNKBKP - IMPORTACAO INICIADA - '
014600             WS-DATA-BKP-R ' - ' WS-HORA-BKP-R
014700     MOVE ZERO                  TO WS-QTDE-LIDA
014800     OPEN INPUT FNK-ARQ-BKP
014900     IF NOT FNK-STAT-BKP-OK
015000        MOVE '16'               TO FNK-LIG-STATUS
015100        MOVE 'ARQUIVO DE BACKUP INEXISTENTE' TO FNK-LIG-MOTIVO
015200        GO TO 2090-IMPORTA-EXIT.
015300     READ FNK-ARQ-BKP
015400        AT END SET FNK-STAT-BKP-FIM TO TRUE.
015500 2010-IMPORTA-LOOP.
015600     IF FNK-STAT-BKP-FIM
015700        GO TO 2080-IMPORTA-FECHA.
015800     IF WS-QTDE-LIDA < 500
015900        ADD 1 TO WS-QTDE-LIDA
016000        SET FNK-LIG-IDX TO WS-QTDE-LIDA
016100        MOVE FNK-BKP-COD    TO FNK-LIG-TAB-COD (FNK-LIG-IDX)
016200        MOVE FNK-BKP-ID     TO FNK-LIG-TAB-ID (FNK-LIG-IDX)
016300        MOVE FNK-BKP-NOME   TO FNK-LIG-TAB-NOME (FNK-LIG-IDX)
016400        MOVE FNK-BKP-MODELO TO FNK-LIG-TAB-MODELO (FNK-LIG-IDX)
016500        MOVE FNK-BKP-PRECO  TO FNK-LIG-TAB-PRECO (FNK-LIG-IDX)
016600        MOVE FNK-BKP-DTLANC TO FNK-LIG-TAB-DTLANC (FNK-LIG-IDX)
016700     END-IF
016800     READ FNK-ARQ-BKP
016900        AT END SET FNK-STAT-BKP-FIM TO TRUE
017000     GO TO 2010-IMPORTA-LOOP.
017100 2080-IMPORTA-FECHA.
017200     MOVE WS-QTDE-LIDA           TO FNK-LIG-QTDE
017300     CLOSE FNK-ARQ-BKP.
017400 2090-IMPORTA-EXIT.
017500     EXIT.
