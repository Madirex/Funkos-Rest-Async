000100*    FNKMSTR - LAYOUT DO REGISTRO MESTRE DE FUNKOS
000200*    ===============================================
000300*    CAMPOS DO CADASTRO DE FIGURAS COLECIONAVEIS (FUNKOS).
000400*    ESTE MEMBRO E' COPIADO (COPY FNKMSTR) DENTRO DE UM NIVEL 01
000500*    DECLARADO PELO PROGRAMA CHAMADOR - NAO CONTEM O NIVEL 01.
000600*
000700*    HISTORICO
000800*    ---------
000900*    19/02/2018  RSM  RQ-4471  IMPLANTACAO - LAYOUT INICIAL
001000*    03/07/2019  RSM  RQ-4610  ACRESCIDOS CRIADO-EM/ATUALIZ-EM
001100*    15/08/2019  EJF  RQ-1004  AJUSTE DEFENSIVO - DTLANC COM 4 DIG
001200*                     DE ANO (LEIAUTE JA NASCEU ASSIM, MAS FICOU
001300*                     EXPLICITO O TAMANHO POR CAUSA DO BUG DO ANO 2000)
001400*    22/01/2021  OTV  RQ-5033  ACRESCIDO IND-SITUACAO (BYTE)
001500*
001600    05  FNK-COD                    PIC X(36).
001700    05  FNK-ID                     PIC S9(09).
001800    05  FNK-NOME                   PIC X(40).
001900    05  FNK-MODELO                 PIC X(10).
002000        88  FNK-MODELO-VALIDO      VALUES 'MARVEL    ' 'DISNEY    '
002100                                           'ANIME     ' 'OTROS     '.
002200    05  FNK-PRECO                  PIC S9(07)V99.
002300*        FNK-DTLANC - DATA DE LANCAMENTO DA FIGURA - AAAA-MM-DD
002400    05  FNK-DTLANC                 PIC X(10).
002500    05  FNK-DTLANC-R REDEFINES FNK-DTLANC.
002600        10  FNK-DTLANC-ANO         PIC 9(04).                     RQ-1004
002700        10  FILLER                 PIC X.
002800        10  FNK-DTLANC-MES         PIC 9(02).
002900        10  FILLER                 PIC X.
003000        10  FNK-DTLANC-DIA         PIC 9(02).
003100*        FNK-CRIADO-EM - CARIMBO DE DATA/HORA DA INCLUSAO
003200    05  FNK-CRIADO-EM              PIC X(19).                     RQ-4610
003300    05  FNK-CRIADO-EM-R REDEFINES FNK-CRIADO-EM.
003400        10  FNK-CRIADO-EM-DATA     PIC X(10).
003500        10  FILLER                 PIC X.
003600        10  FNK-CRIADO-EM-HORA     PIC X(08).
003700*        FNK-ATUALIZ-EM - CARIMBO DE DATA/HORA DA ULTIMA ALTERACAO
003800    05  FNK-ATUALIZ-EM             PIC X(19).                     RQ-4610
003900    05  FNK-ATUALIZ-EM-R REDEFINES FNK-ATUALIZ-EM.
004000        10  FNK-ATUALIZ-EM-DATA    PIC X(10).
004100        10  FILLER                 PIC X.
004200        10  FNK-ATUALIZ-EM-HORA    PIC X(08).
004300    05  FNK-IND-SITUACAO           PIC X.                         RQ-5033
004400        88  FNK-SITUACAO-ATIVA     VALUE 'A'.
004500        88  FNK-SITUACAO-EXCLUIDA  VALUE 'E'.
004600    05  FILLER                     PIC X(15).
