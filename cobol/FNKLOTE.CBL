000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. FNKLOTE-COB.
000300 AUTHOR. OTAVIO RIBEIRO.
000400 INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000500 DATE-WRITTEN. 30/06/2022.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - DEPARTAMENTO DE PROCESSAMENTO DE DADOS.
000800*
000900*    FNKLOTE-COB
001000*    ===========
001100*    PROGRAMA DRIVER DO LOTE NOTURNO DO CADASTRO DE FUNKOS.  LE O
001200*    ARQUIVO DE CARGA (CSV), CHAMA FNKMANT PARA AS INCLUSOES DE
001300*    CARGA, EXERCITA UM ROTEIRO FIXO DE TRANSACOES DE MANUTENCAO
001400*    (VALIDAS E INVALIDAS), CHAMA FNKBKP PARA EXPORTAR/IMPORTAR O
001500*    BACKUP, E EMITE OS RELATORIOS DE ANALISE DA BASE.  TUDO E
001600*    REGISTRADO NO ARQUIVO DE LOG (RUN-REPORT).
001700*
001800*    ESTE PROGRAMA NAO ACESSA A TABELA MESTRE DIRETAMENTE - TODA A
001900*    MANUTENCAO PASSA POR FNKMANT E TODO O BACKUP PASSA POR FNKBKP,
002000*    AMBOS CHAMADOS POR CALL COM A AREA FNK-LIG-LOTE (COPY FNKLINK).
002100*
002200*    HISTORICO
002300*    ---------
002400*    30/06/2022  MLS  RQ-5190  IMPLANTACAO DO LOTE NOTURNO
002500*    12/07/2022  MLS  RQ-5193  ROTEIRO DE TRANSACOES INVALIDAS
002600*    05/09/2022  MLS  RQ-5205  CHAMADA A FNKBKP (EXPORTA/IMPORTA)
002700*    15/09/2022  EJF  RQ-1004  REFORCADO O TESTE DE ANO COM 4 DIGITOS
002800*                                NA DATA DE LANCAMENTO RECEBIDA DO CSV
002900*    20/10/2022  OTV  RQ-5220  RELATORIOS DE ANALISE (0500-CONSULTAS)
003000*    08/01/2023  MLS  RQ-5240  CONTAGEM E LISTAGEM POR PREFIXO NO NOME
003100*    22/01/2023  OTV  RQ-5250  RELATORIOS POR MODELO (0530/0540) PASSARAM
003200*                                A USAR SORT COM QUEBRA DE CONTROLE, NO
003300*                                LUGAR DO VARRIMENTO REPETIDO DA TABELA
003400*
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT FNK-ARQ-CSV ASSIGN TO CSVFNK
004200                        ORGANIZATION LINE SEQUENTIAL
004300                        FILE STATUS FNK-STAT-CSV.
004400     SELECT FNK-ARQ-LOG ASSIGN TO LOGFNK
004500                        ORGANIZATION LINE SEQUENTIAL
004600                        FILE STATUS FNK-STAT-LOG.
004700     SELECT SORTFNK ASSIGN TO DISK.
004800*
004900 DATA DIVISION.
005000 FILE SECTION.
005100 FD  FNK-ARQ-CSV
005200     LABEL RECORD STANDARD
005300     RECORD CONTAINS 200 CHARACTERS.
005400 01  FNK-REG-CSV                    PIC X(200).
005500*
005600 FD  FNK-ARQ-LOG
005700     LABEL RECORD STANDARD
005800     RECORD CONTAINS 150 CHARACTERS.
005900 01  FNK-REG-LOG                    PIC X(150).
006000*
006100*    RQ-5250 - ARQUIVO DE TRABALHO DO SORT PARA A QUEBRA POR MODELO
006200*    DOS RELATORIOS 0530-AGRUPA-MODELO E 0540-CONTA-MODELO.
006300 SD  SORTFNK
006400     VALUE OF FILE-ID 'SRTFNK.DAT'.
006500 01  REG-SORTFNK.
006600     05  SORT-MODELO                PIC X(10).
006700     05  SORT-COD                   PIC X(36).
006800     05  SORT-ID                    PIC S9(09).
006900     05  SORT-NOME                  PIC X(40).
007000     05  SORT-PRECO                 PIC S9(07)V99.
007100     05  SORT-DTLANC                PIC X(10).
007200*
007300 WORKING-STORAGE SECTION.
007400*=======================*
007500*---- STATUS DE ARQUIVO DAS ROTINAS DE LOTE --------------------------
007600 77  FNK-STAT-CSV               PIC X(02) VALUE SPACES.
007700     88  FNK-STAT-CSV-OK        VALUE '00'.
007800     88  FNK-STAT-CSV-FIM       VALUE '10'.
007900 77  FNK-STAT-LOG               PIC X(02) VALUE SPACES.
008000     88  FNK-STAT-LOG-OK        VALUE '00'.
008100*
008200*---- CAMPOS DE APOIO PARA A LEITURA DO ARQUIVO DE CARGA (CSV) ------
008300 77  WS-CSV-COD                 PIC X(36).
008400 77  WS-CSV-NOME                PIC X(40).
008500 77  WS-CSV-MODELO              PIC X(10).
008600 77  WS-CSV-PRECO-TXT           PIC X(15).
008700 77  WS-CSV-DTLANC              PIC X(10).
008800 77  WS-CSV-PRECO-DEC           PIC X(02).
008900 77  WS-CSV-PRECO-INT-NUM       PIC 9(07) COMP VALUE ZERO.
009000 77  WS-CSV-PRECO-DEC-NUM       PIC 9(02) COMP VALUE ZERO.
009100 77  WS-CSV-PRECO-NUM           PIC S9(07)V99 VALUE ZERO.
009200 77  WS-CSV-PRIMEIRA-SW         PIC X VALUE 'S'.
009300     88  WS-CSV-PRIMEIRA-LINHA  VALUE 'S'.
009400*
009500*---- CAMPOS DE APOIO PARA LOCALIZACAO DE REGISTRO PELO NOME --------
009600 77  WS-ACHOU-NOME-SW           PIC X VALUE 'N'.
009700     88  WS-ACHOU-NOME          VALUE 'S'.
009800 77  WS-ACHADO-COD              PIC X(36).
009900 77  WS-ACHADO-MODELO           PIC X(10).
010000 77  WS-ACHADO-PRECO            PIC S9(07)V99.
010100 77  WS-ACHADO-DTLANC           PIC X(10).
010200*
010300*---- CONTADORES E ACUMULADORES DAS ROTINAS DE LOTE -----------------
010400 77  WS-SUB                     PIC 9(04) COMP VALUE ZERO.
010500 77  WS-SUB-MOD                 PIC 9(02) COMP VALUE ZERO.
010600 77  WS-SOMA-PRECO              PIC S9(11)V99 VALUE ZERO.
010700 77  WS-MEDIA-PRECO             PIC S9(09)V99 VALUE ZERO.
010800 77  WS-MAIOR-PRECO             PIC S9(07)V99 VALUE ZERO.
010900 77  WS-MAIOR-SUB               PIC 9(04) COMP VALUE ZERO.
011000 77  WS-QTDE-STITCH             PIC 9(04) COMP VALUE ZERO.
011100 77  WS-ANO-BUSCA               PIC 9(04) VALUE 2023.
011200 77  WS-PREFIXO-BUSCA           PIC X(10) VALUE 'Stitch'.
011300 77  WS-DATA-HOJE               PIC X(10).
011400*
011500*---- CAMPOS DE QUEBRA DE CONTROLE DO SORT POR MODELO (RQ-5250) -----
011600 77  WS-MODELO-ANT              PIC X(10) VALUE SPACES.
011700 77  WS-QTDE-MODELO-CB          PIC 9(04) COMP VALUE ZERO.
011800*
011900 01  FNK-LIG-LOTE.
012000     COPY FNKLINK.
012100*
012200 01  WS-CSV-PRECO-INT           PIC X(10).
012300 01  WS-CSV-PRECO-INT-R REDEFINES WS-CSV-PRECO-INT.
012400     05  WS-CSV-PRECO-SINAL2    PIC X.
012500     05  FILLER                 PIC X(09).
012600*
012700*---- CARIMBO DA DATA CORRENTE (DATA DE LANCAMENTO DO LOTE) ---------
012800 01  WS-DATA-CORRENTE.
012900     05  WS-DATA-CORRENTE-AAAA  PIC 9(04).
013000     05  WS-DATA-CORRENTE-MM    PIC 9(02).
013100     05  WS-DATA-CORRENTE-DD    PIC 9(02).
013200 01  WS-DATA-CORRENTE-R REDEFINES WS-DATA-CORRENTE
013300                                 PIC 9(08).
013400*
013500*---- LINHAS DE IMPRESSAO DO RELATORIO DE LOTE (RUN-REPORT) ---------
013600 01  LINHA-BANNER.
013700     05  FILLER                 PIC X(10) VALUE SPACES.
013800     05  LINHA-BANNER-TXTO      PIC X(90).
013900     05  FILLER                 PIC X(50) VALUE SPACES.
014000 01  LINHA-SECAO.
014100     05  FILLER                 PIC X(02) VALUE SPACES.
014200     05  LINHA-SECAO-TXTO       PIC X(98).
014300     05  FILLER                 PIC X(50) VALUE SPACES.
014400 01  LINHA-CARGA.
014500     05  FILLER                 PIC X(02) VALUE SPACES.
014600     05  LINHA-CARGA-STAT       PIC X(10).
014700     05  FILLER                 PIC X(02) VALUE SPACES.
014800     05  LINHA-CARGA-COD        PIC X(36).
014900     05  FILLER                 PIC X(02) VALUE SPACES.
015000     05  LINHA-CARGA-MOTIVO     PIC X(40).
015100     05  FILLER                 PIC X(58) VALUE SPACES.
015200 01  LINHA-TRANSACAO.
015300     05  FILLER                 PIC X(02) VALUE SPACES.
015400     05  LINHA-TRANSACAO-DESC   PIC X(30).
015500     05  FILLER                 PIC X(02) VALUE SPACES.
015600     05  LINHA-TRANSACAO-STAT   PIC X(10).
015700     05  FILLER                 PIC X(02) VALUE SPACES.
015800     05  LINHA-TRANSACAO-MOTIVO PIC X(50).
015900     05  FILLER                 PIC X(54) VALUE SPACES.
016000 01  LINHA-REG.
016100     05  FILLER                 PIC X(02) VALUE SPACES.
016200     05  LINHA-REG-COD          PIC X(36).
016300     05  FILLER                 PIC X(01) VALUE SPACES.
016400     05  LINHA-REG-ID           PIC -(8)9.
016500     05  FILLER                 PIC X(01) VALUE SPACES.
016600     05  LINHA-REG-NOME         PIC X(40).
016700     05  FILLER                 PIC X(01) VALUE SPACES.
016800     05  LINHA-REG-MODELO       PIC X(10).
016900     05  FILLER                 PIC X(01) VALUE SPACES.
017000     05  LINHA-REG-PRECO        PIC -(6)9.99.
017100     05  FILLER                 PIC X(01) VALUE SPACES.
017200     05  LINHA-REG-DTLANC       PIC X(10).
017300     05  FILLER                 PIC X(28) VALUE SPACES.
017400 01  LINHA-REG-DTLANC-R REDEFINES LINHA-REG.
017500     05  FILLER                 PIC X(112).
017600     05  LINHA-REG-DTLANC-ANO   PIC X(04).
017700     05  FILLER                 PIC X.
017800     05  LINHA-REG-DTLANC-MES   PIC X(02).
017900     05  FILLER                 PIC X.
018000     05  LINHA-REG-DTLANC-DIA   PIC X(02).
018100     05  FILLER                 PIC X(28).
018200 01  LINHA-MODELO-CAB.
018300     05  FILLER                 PIC X(02) VALUE SPACES.
018400     05  FILLER                 PIC X(10) VALUE 'MODELO: '.
018500     05  LINHA-MODELO-CAB-COD   PIC X(10).
018600     05  FILLER                 PIC X(128) VALUE SPACES.
018700 01  LINHA-CONTAGEM.
018800     05  FILLER                 PIC X(02) VALUE SPACES.
018900     05  LINHA-CONTAGEM-MODELO  PIC X(10).
019000     05  FILLER                 PIC X(02) VALUE SPACES.
019100     05  FILLER                 PIC X(08) VALUE 'QTDE: '.
019200     05  LINHA-CONTAGEM-QTDE    PIC ZZZ9.
019300     05  FILLER                 PIC X(124) VALUE SPACES.
019400 01  LINHA-MEDIA.
019500     05  FILLER                 PIC X(02) VALUE SPACES.
019600     05  FILLER                 PIC X(18) VALUE 'PRECO MEDIO: '.
019700     05  LINHA-MEDIA-VALOR      PIC ---,---,--9.99.
019800     05  FILLER                 PIC X(116) VALUE SPACES.
019900*
020000 PROCEDURE DIVISION.
020100*
020200 0000-PRINCIPAL.
020300     PERFORM 0100-ABRE-ARQUIVOS THRU 0100-ABRE-ARQUIVOS-EXIT
020400     PERFORM 0850-DATA-CORRENTE THRU 0850-DATA-CORRENTE-EXIT
020500     PERFORM 0150-BANNER-INICIO THRU 0150-BANNER-INICIO-EXIT
020600     PERFORM 0200-CARGA-CSV THRU 0290-CARGA-CSV-EXIT
020700     PERFORM 0300-TRANSACOES-INVALIDAS
020800              THRU 0390-TRANSACOES-INVALIDAS-EXIT
020900     PERFORM 0400-TRANSACOES-VALIDAS
021000              THRU 0490-TRANSACOES-VALIDAS-EXIT
021100     PERFORM 0500-CONSULTAS THRU 0590-CONSULTAS-EXIT
021200     PERFORM 0900-ENCERRA THRU 0900-ENCERRA-EXIT
021300     STOP RUN.
021400*
021500*---- 0100 - ABERTURA DOS ARQUIVOS DE ENTRADA E DE LOG --------------
021600 0100-ABRE-ARQUIVOS.
021700     OPEN INPUT FNK-ARQ-CSV
021800     OPEN OUTPUT FNK-ARQ-LOG.
021900 0100-ABRE-ARQUIVOS-EXIT.
022000     EXIT.
022100*
022200 0150-BANNER-INICIO.
022300     MOVE SPACES                    TO LINHA-BANNER
022400     MOVE 'PROGRAMA FNKLOTE INICIADO' TO LINHA-BANNER-TXTO
022500     MOVE LINHA-BANNER               TO FNK-REG-LOG
022600     WRITE FNK-REG-LOG.
022700 0150-BANNER-INICIO-EXIT.
022800     EXIT.
022900*
023000*---- 0200 - CARGA DO ARQUIVO CSV DE FUNKOS - GRAVA POR FNKMANT -----
023100 0200-CARGA-CSV.
023200     MOVE SPACES TO LINHA-SECAO
023300     MOVE 'CARGA DO ARQUIVO DE FUNKOS (CSV)' TO LINHA-SECAO-TXTO
023400     MOVE LINHA-SECAO TO FNK-REG-LOG
023500     WRITE FNK-REG-LOG
023600     SET WS-CSV-PRIMEIRA-LINHA TO TRUE
023700     READ FNK-ARQ-CSV
023800         AT END SET FNK-STAT-CSV-FIM TO TRUE.
023900 0210-CARGA-CSV-LOOP.
024000     IF FNK-STAT-CSV-FIM
024100        GO TO 0290-CARGA-CSV-EXIT.
024200     IF WS-CSV-PRIMEIRA-LINHA
024300        MOVE 'N' TO WS-CSV-PRIMEIRA-SW
024400        GO TO 0280-CARGA-CSV-PROXIMA.
024500     PERFORM 0220-CARGA-PARSE-LINHA THRU 0220-CARGA-PARSE-LINHA-EXIT
024600     PERFORM 0230-CARGA-CONVERTE-PRECO
024700              THRU 0230-CARGA-CONVERTE-PRECO-EXIT
024800     MOVE WS-CSV-COD                TO FNK-LIG-COD
024900     MOVE WS-CSV-NOME                TO FNK-LIG-NOME
025000     MOVE WS-CSV-MODELO              TO FNK-LIG-MODELO
025100     MOVE WS-CSV-PRECO-NUM           TO FNK-LIG-PRECO
025200     MOVE WS-CSV-DTLANC              TO FNK-LIG-DTLANC
025300     SET FNK-OP-INCLUIR TO TRUE
025400     CALL 'FNKMANT-COB' USING FNK-LIG-LOTE
025500     MOVE SPACES                     TO LINHA-CARGA
025600     MOVE WS-CSV-COD                 TO LINHA-CARGA-COD
025700     IF FNK-LIG-OK
025800        MOVE 'INCLUIDO'              TO LINHA-CARGA-STAT
025900     ELSE
026000        MOVE 'ERRO'                  TO LINHA-CARGA-STAT
026100        MOVE FNK-LIG-MOTIVO          TO LINHA-CARGA-MOTIVO
026200     END-IF
026300     MOVE LINHA-CARGA                TO FNK-REG-LOG
026400     WRITE FNK-REG-LOG.
026500 0280-CARGA-CSV-PROXIMA.
026600     READ FNK-ARQ-CSV
026700         AT END SET FNK-STAT-CSV-FIM TO TRUE
026800     GO TO 0210-CARGA-CSV-LOOP.
026900 0290-CARGA-CSV-EXIT.
027000     EXIT.
027100*
027200 0220-CARGA-PARSE-LINHA.
027300     MOVE SPACES TO WS-CSV-COD WS-CSV-NOME WS-CSV-MODELO
027400     MOVE SPACES TO WS-CSV-PRECO-TXT WS-CSV-DTLANC
027500     UNSTRING FNK-REG-CSV DELIMITED BY ','
027600         INTO WS-CSV-COD WS-CSV-NOME WS-CSV-MODELO
027700              WS-CSV-PRECO-TXT WS-CSV-DTLANC.
027800 0220-CARGA-PARSE-LINHA-EXIT.
027900     EXIT.
028000*
028100*    RQ-5193 - O PRECO CHEGA EM TEXTO (EX. 42.00 OU -42.00) - NAO HA
028200*    FUNCAO INTRINSECA DE CONVERSAO NUMERICA DISPONIVEL NESTE SETOR,
028300*    A QUEBRA E FEITA NA MAO PELO PONTO DECIMAL.
028400 0230-CARGA-CONVERTE-PRECO.
028500     MOVE SPACES TO WS-CSV-PRECO-INT WS-CSV-PRECO-DEC
028600     MOVE ZERO   TO WS-CSV-PRECO-INT-NUM WS-CSV-PRECO-DEC-NUM
028700     UNSTRING WS-CSV-PRECO-TXT DELIMITED BY '.'
028800         INTO WS-CSV-PRECO-INT WS-CSV-PRECO-DEC
028900     IF WS-CSV-PRECO-SINAL2 = '-'
029000        MOVE WS-CSV-PRECO-INT(2:9)   TO WS-CSV-PRECO-INT-NUM
029100     ELSE
029200        MOVE WS-CSV-PRECO-INT        TO WS-CSV-PRECO-INT-NUM
029300     END-IF
029400     IF WS-CSV-PRECO-DEC NOT = SPACES
029500        MOVE WS-CSV-PRECO-DEC        TO WS-CSV-PRECO-DEC-NUM
029600     END-IF
029700     COMPUTE WS-CSV-PRECO-NUM ROUNDED =
029800             WS-CSV-PRECO-INT-NUM + (WS-CSV-PRECO-DEC-NUM / 100)
029900     IF WS-CSV-PRECO-SINAL2 = '-'
030000        COMPUTE WS-CSV-PRECO-NUM = WS-CSV-PRECO-NUM * -1
030100     END-IF.
030200 0230-CARGA-CONVERTE-PRECO-EXIT.
030300     EXIT.
030400*
030500*---- 0300 - ROTEIRO FIXO DE TRANSACOES QUE DEVEM SER REJEITADAS ----
030600 0300-TRANSACOES-INVALIDAS.
030700     MOVE SPACES TO LINHA-SECAO
030800     MOVE 'TRANSACOES INVALIDAS (ROTEIRO DE TESTE)' TO
030900                                    LINHA-SECAO-TXTO
031000     MOVE LINHA-SECAO TO FNK-REG-LOG
031100     WRITE FNK-REG-LOG
031200*
031300     MOVE '569689dd-b76b-465b-aa32-a6c46acd38fd' TO FNK-LIG-COD
031400     SET FNK-OP-CONS-COD TO TRUE
031500     CALL 'FNKMANT-COB' USING FNK-LIG-LOTE
031600     MOVE SPACES TO LINHA-TRANSACAO
031700     MOVE 'CONSULTA POR COD'         TO LINHA-TRANSACAO-DESC
031800     IF FNK-LIG-OK
031900        MOVE 'ENCONTROU'             TO LINHA-TRANSACAO-STAT
032000     ELSE
032100        MOVE 'NAO ACHOU'             TO LINHA-TRANSACAO-STAT
032200        MOVE FNK-LIG-MOTIVO          TO LINHA-TRANSACAO-MOTIVO
032300     END-IF
032400     MOVE LINHA-TRANSACAO TO FNK-REG-LOG
032500     WRITE FNK-REG-LOG
032600*
032700     MOVE 'NoExiste' TO FNK-LIG-NOME-BUSCA
032800     PERFORM 0700-ACHA-POR-NOME THRU 0700-ACHA-POR-NOME-EXIT
032900     MOVE SPACES TO LINHA-TRANSACAO
033000     MOVE 'CONSULTA POR NOME'        TO LINHA-TRANSACAO-DESC
033100     IF WS-ACHOU-NOME
033200        MOVE 'ENCONTROU'             TO LINHA-TRANSACAO-STAT
033300     ELSE
033400        MOVE 'NAO ACHOU'             TO LINHA-TRANSACAO-STAT
033500        MOVE FNK-LIG-MOTIVO          TO LINHA-TRANSACAO-MOTIVO
033600     END-IF
033700     MOVE LINHA-TRANSACAO TO FNK-REG-LOG
033800     WRITE FNK-REG-LOG
033900*
034000     MOVE '11111111-1111-1111-1111-111111111111' TO FNK-LIG-COD
034100     MOVE 'MadiFunko2'               TO FNK-LIG-NOME
034200     MOVE 'OTROS'                    TO FNK-LIG-MODELO
034300     MOVE -42                        TO FNK-LIG-PRECO
034400     MOVE WS-DATA-HOJE               TO FNK-LIG-DTLANC
034500     SET FNK-OP-INCLUIR TO TRUE
034600     CALL 'FNKMANT-COB' USING FNK-LIG-LOTE
034700     MOVE SPACES TO LINHA-TRANSACAO
034800     MOVE 'INCLUSAO: MADIFUNKO2'     TO LINHA-TRANSACAO-DESC
034900     IF FNK-LIG-OK
035000        MOVE 'INCLUIU'               TO LINHA-TRANSACAO-STAT
035100     ELSE
035200        MOVE 'REJEITOU'              TO LINHA-TRANSACAO-STAT
035300        MOVE FNK-LIG-MOTIVO          TO LINHA-TRANSACAO-MOTIVO
035400     END-IF
035500     MOVE LINHA-TRANSACAO TO FNK-REG-LOG
035600     WRITE FNK-REG-LOG
035700*
035800     MOVE 'One Piece Luffy' TO FNK-LIG-NOME-BUSCA
035900     PERFORM 0700-ACHA-POR-NOME THRU 0700-ACHA-POR-NOME-EXIT
036000     MOVE SPACES TO LINHA-TRANSACAO
036100     MOVE 'ALTERACAO: ONE PIECE LUFFY' TO LINHA-TRANSACAO-DESC
036200     IF WS-ACHOU-NOME
036300        MOVE WS-ACHADO-COD           TO FNK-LIG-COD
036400        MOVE SPACES                  TO FNK-LIG-NOME
036500        MOVE WS-ACHADO-MODELO        TO FNK-LIG-MODELO
036600        MOVE WS-ACHADO-PRECO         TO FNK-LIG-PRECO
036700        MOVE WS-ACHADO-DTLANC        TO FNK-LIG-DTLANC
036800        SET FNK-OP-ALTERAR TO TRUE
036900        CALL 'FNKMANT-COB' USING FNK-LIG-LOTE
037000        IF FNK-LIG-OK
037100           MOVE 'ALTEROU'            TO LINHA-TRANSACAO-STAT
037200        ELSE
037300           MOVE 'REJEITOU'           TO LINHA-TRANSACAO-STAT
037400           MOVE FNK-LIG-MOTIVO       TO LINHA-TRANSACAO-MOTIVO
037500        END-IF
037600     ELSE
037700        MOVE 'NAO ACHOU'             TO LINHA-TRANSACAO-STAT
037800        MOVE 'REGISTRO NAO ENCONTRADO PARA ALTERACAO' TO
037900                                       LINHA-TRANSACAO-MOTIVO
038000     END-IF
038100     MOVE LINHA-TRANSACAO TO FNK-REG-LOG
038200     WRITE FNK-REG-LOG
038300*
038400     MOVE 'NoExiste' TO FNK-LIG-NOME-BUSCA
038500     PERFORM 0700-ACHA-POR-NOME THRU 0700-ACHA-POR-NOME-EXIT
038600     MOVE SPACES TO LINHA-TRANSACAO
038700     MOVE 'EXCLUSAO: NOEXISTE'       TO LINHA-TRANSACAO-DESC
038800     IF WS-ACHOU-NOME
038900        MOVE WS-ACHADO-COD           TO FNK-LIG-COD
039000        SET FNK-OP-EXCLUIR TO TRUE
039100        CALL 'FNKMANT-COB' USING FNK-LIG-LOTE
039200        IF FNK-LIG-OK
039300           MOVE 'EXCLUIU'            TO LINHA-TRANSACAO-STAT
039400        ELSE
039500           MOVE 'NAO EXCLUIU'        TO LINHA-TRANSACAO-STAT
039600           MOVE FNK-LIG-MOTIVO       TO LINHA-TRANSACAO-MOTIVO
039700        END-IF
039800     ELSE
039900        MOVE 'NAO EXCLUIU'           TO LINHA-TRANSACAO-STAT
040000        MOVE 'REGISTRO NAO ENCONTRADO PARA EXCLUSAO' TO
040100                                       LINHA-TRANSACAO-MOTIVO
040200     END-IF
040300     MOVE LINHA-TRANSACAO TO FNK-REG-LOG
040400     WRITE FNK-REG-LOG.
040500 0390-TRANSACOES-INVALIDAS-EXIT.
040600     EXIT.
040700*
040800*---- 0400 - ROTEIRO FIXO DE TRANSACOES VALIDAS - BACKUP INCLUSO ----
040900 0400-TRANSACOES-VALIDAS.
041000     MOVE SPACES TO LINHA-SECAO
041100     MOVE 'TRANSACOES VALIDAS (ROTEIRO DE TESTE)' TO
041200                                    LINHA-SECAO-TXTO
041300     MOVE LINHA-SECAO TO FNK-REG-LOG
041400     WRITE FNK-REG-LOG
041500*
041600     SET FNK-OP-LISTAR-TUDO TO TRUE
041700     CALL 'FNKMANT-COB' USING FNK-LIG-LOTE
041800     MOVE SPACES TO LINHA-SECAO
041900     MOVE 'LISTAGEM DE TODOS OS FUNKOS'  TO LINHA-SECAO-TXTO
042000     MOVE LINHA-SECAO TO FNK-REG-LOG
042100     WRITE FNK-REG-LOG
042200     PERFORM 0750-IMPRIME-TABELA THRU 0750-IMPRIME-TABELA-EXIT
042300*
042400     MOVE '3b6c6f58-7c6b-434b-82ab-01b2d6e4434a' TO FNK-LIG-COD
042500     SET FNK-OP-CONS-COD TO TRUE
042600     CALL 'FNKMANT-COB' USING FNK-LIG-LOTE
042700     MOVE SPACES TO LINHA-TRANSACAO
042800     MOVE 'CONSULTA POR COD'         TO LINHA-TRANSACAO-DESC
042900     IF FNK-LIG-OK
043000        MOVE 'ENCONTROU'             TO LINHA-TRANSACAO-STAT
043100        MOVE LINHA-TRANSACAO TO FNK-REG-LOG
043200        WRITE FNK-REG-LOG
043300        PERFORM 0760-IMPRIME-REG-LIG THRU 0760-IMPRIME-REG-LIG-EXIT
043400     ELSE
043500        MOVE 'NAO ACHOU'             TO LINHA-TRANSACAO-STAT
043600        MOVE FNK-LIG-MOTIVO          TO LINHA-TRANSACAO-MOTIVO
043700        MOVE LINHA-TRANSACAO TO FNK-REG-LOG
043800        WRITE FNK-REG-LOG
043900     END-IF
044000*
044100     MOVE 'Doctor Who Tardis' TO FNK-LIG-NOME-BUSCA
044200     SET FNK-OP-CONS-NOME TO TRUE
044300     CALL 'FNKMANT-COB' USING FNK-LIG-LOTE
044400     MOVE SPACES TO LINHA-SECAO
044500     MOVE 'CONSULTA POR NOME: DOCTOR WHO TARDIS' TO LINHA-SECAO-TXTO
044600     MOVE LINHA-SECAO TO FNK-REG-LOG
044700     WRITE FNK-REG-LOG
044800     IF FNK-LIG-OK
044900        PERFORM 0750-IMPRIME-TABELA THRU 0750-IMPRIME-TABELA-EXIT
045000     ELSE
045100        MOVE SPACES TO LINHA-TRANSACAO
045200        MOVE 'CONSULTA POR NOME'     TO LINHA-TRANSACAO-DESC
045300        MOVE 'NAO ACHOU'             TO LINHA-TRANSACAO-STAT
045400        MOVE FNK-LIG-MOTIVO          TO LINHA-TRANSACAO-MOTIVO
045500        MOVE LINHA-TRANSACAO TO FNK-REG-LOG
045600        WRITE FNK-REG-LOG
045700     END-IF
045800*
045900     MOVE '33333333-3333-3333-3333-333333333333' TO FNK-LIG-COD
046000     MOVE 'MadiFunko'                 TO FNK-LIG-NOME
046100     MOVE 'OTROS'                     TO FNK-LIG-MODELO
046200     MOVE 42.00                       TO FNK-LIG-PRECO
046300     MOVE WS-DATA-HOJE                TO FNK-LIG-DTLANC
046400     SET FNK-OP-INCLUIR TO TRUE
046500     CALL 'FNKMANT-COB' USING FNK-LIG-LOTE
046600     MOVE SPACES TO LINHA-TRANSACAO
046700     MOVE 'INCLUSAO: MADIFUNKO'       TO LINHA-TRANSACAO-DESC
046800     IF FNK-LIG-OK
046900        MOVE 'INCLUIU'                TO LINHA-TRANSACAO-STAT
047000        MOVE LINHA-TRANSACAO TO FNK-REG-LOG
047100        WRITE FNK-REG-LOG
047200        PERFORM 0760-IMPRIME-REG-LIG THRU 0760-IMPRIME-REG-LIG-EXIT
047300     ELSE
047400        MOVE 'REJEITOU'               TO LINHA-TRANSACAO-STAT
047500        MOVE FNK-LIG-MOTIVO           TO LINHA-TRANSACAO-MOTIVO
047600        MOVE LINHA-TRANSACAO TO FNK-REG-LOG
047700        WRITE FNK-REG-LOG
047800     END-IF
047900*
048000     MOVE 'MadiFunko' TO FNK-LIG-NOME-BUSCA
048100     PERFORM 0700-ACHA-POR-NOME THRU 0700-ACHA-POR-NOME-EXIT
048200     MOVE SPACES TO LINHA-TRANSACAO
048300     MOVE 'ALTERACAO: MADIFUNKO'      TO LINHA-TRANSACAO-DESC
048400     IF WS-ACHOU-NOME
048500        MOVE WS-ACHADO-COD            TO FNK-LIG-COD
048600        MOVE 'MadiFunkoModified'      TO FNK-LIG-NOME
048700        MOVE 'DISNEY'                 TO FNK-LIG-MODELO
048800        MOVE 42.42                    TO FNK-LIG-PRECO
048900        MOVE WS-DATA-HOJE             TO FNK-LIG-DTLANC
049000        SET FNK-OP-ALTERAR TO TRUE
049100        CALL 'FNKMANT-COB' USING FNK-LIG-LOTE
049200        IF FNK-LIG-OK
049300           MOVE 'ALTEROU'             TO LINHA-TRANSACAO-STAT
049400           MOVE LINHA-TRANSACAO TO FNK-REG-LOG
049500           WRITE FNK-REG-LOG
049600           PERFORM 0760-IMPRIME-REG-LIG
049700                    THRU 0760-IMPRIME-REG-LIG-EXIT
049800        ELSE
049900           MOVE 'REJEITOU'            TO LINHA-TRANSACAO-STAT
050000           MOVE FNK-LIG-MOTIVO        TO LINHA-TRANSACAO-MOTIVO
050100           MOVE LINHA-TRANSACAO TO FNK-REG-LOG
050200           WRITE FNK-REG-LOG
050300        END-IF
050400     ELSE
050500        MOVE 'NAO ACHOU'              TO LINHA-TRANSACAO-STAT
050600        MOVE 'REGISTRO NAO ENCONTRADO PARA ALTERACAO' TO
050700                                        LINHA-TRANSACAO-MOTIVO
050800        MOVE LINHA-TRANSACAO TO FNK-REG-LOG
050900        WRITE FNK-REG-LOG
051000     END-IF
051100*
051200     MOVE 'MadiFunkoModified' TO FNK-LIG-NOME-BUSCA
051300     PERFORM 0700-ACHA-POR-NOME THRU 0700-ACHA-POR-NOME-EXIT
051400     MOVE SPACES TO LINHA-TRANSACAO
051500     MOVE 'EXCLUSAO: MADIFUNKOMODIFIED' TO LINHA-TRANSACAO-DESC
051600     IF WS-ACHOU-NOME
051700        MOVE WS-ACHADO-COD            TO FNK-LIG-COD
051800        SET FNK-OP-EXCLUIR TO TRUE
051900        CALL 'FNKMANT-COB' USING FNK-LIG-LOTE
052000        IF FNK-LIG-OK
052100           MOVE 'EXCLUIU'             TO LINHA-TRANSACAO-STAT
052200           MOVE LINHA-TRANSACAO TO FNK-REG-LOG
052300           WRITE FNK-REG-LOG
052400           PERFORM 0760-IMPRIME-REG-LIG
052500                    THRU 0760-IMPRIME-REG-LIG-EXIT
052600        ELSE
052700           MOVE 'NAO EXCLUIU'         TO LINHA-TRANSACAO-STAT
052800           MOVE FNK-LIG-MOTIVO        TO LINHA-TRANSACAO-MOTIVO
052900           MOVE LINHA-TRANSACAO TO FNK-REG-LOG
053000           WRITE FNK-REG-LOG
053100        END-IF
053200     ELSE
053300        MOVE 'NAO EXCLUIU'            TO LINHA-TRANSACAO-STAT
053400        MOVE 'REGISTRO NAO ENCONTRADO PARA EXCLUSAO' TO
053500                                        LINHA-TRANSACAO-MOTIVO
053600        MOVE LINHA-TRANSACAO TO FNK-REG-LOG
053700        WRITE FNK-REG-LOG
053800     END-IF
053900*
054000     SET FNK-OP-LISTAR-TUDO TO TRUE
054100     CALL 'FNKMANT-COB' USING FNK-LIG-LOTE
054200     SET FNK-OP-EXPORTA TO TRUE
054300     CALL 'FNKBKP-COB' USING FNK-LIG-LOTE
054400     MOVE SPACES TO LINHA-TRANSACAO
054500     MOVE 'EXPORTACAO DE BACKUP'      TO LINHA-TRANSACAO-DESC
054600     IF FNK-LIG-OK
054700        MOVE 'GRAVOU'                 TO LINHA-TRANSACAO-STAT
054800     ELSE
054900        MOVE 'NAO GRAVOU'             TO LINHA-TRANSACAO-STAT
055000        MOVE FNK-LIG-MOTIVO           TO LINHA-TRANSACAO-MOTIVO
055100     END-IF
055200     MOVE LINHA-TRANSACAO TO FNK-REG-LOG
055300     WRITE FNK-REG-LOG
055400*
055500     SET FNK-OP-IMPORTA TO TRUE
055600     CALL 'FNKBKP-COB' USING FNK-LIG-LOTE
055700     MOVE SPACES TO LINHA-SECAO
055800     MOVE 'IMPORTACAO DE BACKUP - REGISTROS LIDOS' TO
055900                                    LINHA-SECAO-TXTO
056000     MOVE LINHA-SECAO TO FNK-REG-LOG
056100     WRITE FNK-REG-LOG
056200     IF FNK-LIG-OK
056300        PERFORM 0750-IMPRIME-TABELA THRU 0750-IMPRIME-TABELA-EXIT
056400     ELSE
056500        MOVE SPACES TO LINHA-TRANSACAO
056600        MOVE 'IMPORTACAO DE BACKUP'   TO LINHA-TRANSACAO-DESC
056700        MOVE 'NAO LEU'                TO LINHA-TRANSACAO-STAT
056800        MOVE FNK-LIG-MOTIVO           TO LINHA-TRANSACAO-MOTIVO
056900        MOVE LINHA-TRANSACAO TO FNK-REG-LOG
057000        WRITE FNK-REG-LOG
057100     END-IF.
057200 0490-TRANSACOES-VALIDAS-EXIT.
057300     EXIT.
057400*
057500*---- 0500 - RELATORIOS DE ANALISE DA BASE - RQ-5220 ----------------
057600 0500-CONSULTAS.
057700     SET FNK-OP-LISTAR-TUDO TO TRUE
057800     CALL 'FNKMANT-COB' USING FNK-LIG-LOTE
057900     MOVE SPACES TO LINHA-SECAO
058000     MOVE 'RELATORIOS DE ANALISE'      TO LINHA-SECAO-TXTO
058100     MOVE LINHA-SECAO TO FNK-REG-LOG
058200     WRITE FNK-REG-LOG
058300     PERFORM 0510-MAIS-CARO THRU 0510-MAIS-CARO-EXIT
058400     PERFORM 0520-PRECO-MEDIO THRU 0520-PRECO-MEDIO-EXIT
058500     PERFORM 0530-AGRUPA-MODELO THRU 0530-AGRUPA-MODELO-EXIT
058600     PERFORM 0540-CONTA-MODELO THRU 0540-CONTA-MODELO-EXIT
058700     PERFORM 0550-LANCADOS-ANO THRU 0550-LANCADOS-ANO-EXIT
058800     PERFORM 0560-PREFIXO-STITCH THRU 0560-PREFIXO-STITCH-EXIT.
058900 0590-CONSULTAS-EXIT.
059000     EXIT.
059100*
059200 0510-MAIS-CARO.
059300     MOVE SPACES TO LINHA-SECAO
059400     MOVE 'FUNKO MAIS CARO DA BASE'    TO LINHA-SECAO-TXTO
059500     MOVE LINHA-SECAO TO FNK-REG-LOG
059600     WRITE FNK-REG-LOG
059700     MOVE ZERO TO WS-MAIOR-SUB WS-MAIOR-PRECO WS-SUB.
059800 0511-MAIS-CARO-LOOP.
059900     ADD 1 TO WS-SUB
060000     IF WS-SUB > FNK-LIG-QTDE
060100        GO TO 0515-MAIS-CARO-IMPRIME.
060200     SET FNK-LIG-IDX TO WS-SUB
060300     IF FNK-LIG-TAB-PRECO (FNK-LIG-IDX) > WS-MAIOR-PRECO
060400        MOVE FNK-LIG-TAB-PRECO (FNK-LIG-IDX) TO WS-MAIOR-PRECO
060500        MOVE WS-SUB TO WS-MAIOR-SUB
060600     END-IF
060700     GO TO 0511-MAIS-CARO-LOOP.
060800 0515-MAIS-CARO-IMPRIME.
060900     IF WS-MAIOR-SUB = ZERO
061000        MOVE SPACES TO LINHA-TRANSACAO
061100        MOVE 'NENHUM FUNKO NA BASE' TO LINHA-TRANSACAO-MOTIVO
061200        MOVE LINHA-TRANSACAO TO FNK-REG-LOG
061300        WRITE FNK-REG-LOG
061400        GO TO 0510-MAIS-CARO-EXIT.
061500     SET FNK-LIG-IDX TO WS-MAIOR-SUB
061600     PERFORM 0755-IMPRIME-TAB-ITEM THRU 0755-IMPRIME-TAB-ITEM-EXIT.
061700 0510-MAIS-CARO-EXIT.
061800     EXIT.
061900*
062000 0520-PRECO-MEDIO.
062100     MOVE SPACES TO LINHA-SECAO
062200     MOVE 'PRECO MEDIO DA BASE'        TO LINHA-SECAO-TXTO
062300     MOVE LINHA-SECAO TO FNK-REG-LOG
062400     WRITE FNK-REG-LOG
062500     MOVE ZERO TO WS-SOMA-PRECO WS-SUB.
062600 0521-PRECO-MEDIO-LOOP.
062700     ADD 1 TO WS-SUB
062800     IF WS-SUB > FNK-LIG-QTDE
062900        GO TO 0525-PRECO-MEDIO-CALCULA.
063000     SET FNK-LIG-IDX TO WS-SUB
063100     ADD FNK-LIG-TAB-PRECO (FNK-LIG-IDX) TO WS-SOMA-PRECO
063200     GO TO 0521-PRECO-MEDIO-LOOP.
063300 0525-PRECO-MEDIO-CALCULA.
063400     IF FNK-LIG-QTDE = ZERO
063500        MOVE ZERO TO WS-MEDIA-PRECO
063600     ELSE
063700        COMPUTE WS-MEDIA-PRECO ROUNDED =
063800                WS-SOMA-PRECO / FNK-LIG-QTDE
063900     END-IF
064000     MOVE SPACES TO LINHA-MEDIA
064100     MOVE WS-MEDIA-PRECO TO LINHA-MEDIA-VALOR
064200     MOVE LINHA-MEDIA TO FNK-REG-LOG
064300     WRITE FNK-REG-LOG.
064400 0520-PRECO-MEDIO-EXIT.
064500     EXIT.
064600*
064700*    RQ-5250 - RELATORIO AGRUPADO POR MODELO PASSOU A USAR SORT COM
064800*    QUEBRA DE CONTROLE (TECNICA DO SETOR JA USADA NOS RELATORIOS DE
064900*    NOTAS), EM VEZ DO VARRIMENTO REPETIDO DA TABELA POR MODELO.
065000 0530-AGRUPA-MODELO.
065100     MOVE SPACES TO LINHA-SECAO
065200     MOVE 'FUNKOS AGRUPADOS POR MODELO' TO LINHA-SECAO-TXTO
065300     MOVE LINHA-SECAO TO FNK-REG-LOG
065400     WRITE FNK-REG-LOG
065500     MOVE SPACES TO WS-MODELO-ANT
065600     SORT SORTFNK ASCENDING KEY SORT-MODELO
065700         INPUT PROCEDURE 0532-CARGA-SORT-AGRUPA
065800                     THRU 0532-CARGA-SORT-AGRUPA-EXIT
065900         OUTPUT PROCEDURE 0534-QUEBRA-MODELO-LISTA
066000                     THRU 0534-QUEBRA-MODELO-LISTA-EXIT.
066100 0530-AGRUPA-MODELO-EXIT.
066200     EXIT.
066300*
066400*    CARGA DO ARQUIVO DE TRABALHO DO SORT A PARTIR DA TABELA DEVOLVIDA
066500*    POR FNKMANT (LISTAR-TUDO).
066600 0532-CARGA-SORT-AGRUPA.
066700     MOVE ZERO TO WS-SUB.
066800 0533-CARGA-SORT-AGRUPA-LOOP.
066900     ADD 1 TO WS-SUB
067000     IF WS-SUB > FNK-LIG-QTDE
067100        GO TO 0532-CARGA-SORT-AGRUPA-EXIT.
067200     SET FNK-LIG-IDX TO WS-SUB
067300     MOVE SPACES                            TO REG-SORTFNK
067400     MOVE FNK-LIG-TAB-MODELO (FNK-LIG-IDX)   TO SORT-MODELO
067500     MOVE FNK-LIG-TAB-COD (FNK-LIG-IDX)      TO SORT-COD
067600     MOVE FNK-LIG-TAB-ID (FNK-LIG-IDX)       TO SORT-ID
067700     MOVE FNK-LIG-TAB-NOME (FNK-LIG-IDX)     TO SORT-NOME
067800     MOVE FNK-LIG-TAB-PRECO (FNK-LIG-IDX)    TO SORT-PRECO
067900     MOVE FNK-LIG-TAB-DTLANC (FNK-LIG-IDX)   TO SORT-DTLANC
068000     RELEASE REG-SORTFNK
068100     GO TO 0533-CARGA-SORT-AGRUPA-LOOP.
068200 0532-CARGA-SORT-AGRUPA-EXIT.
068300     EXIT.
068400*
068500*    IMPRIME O CABECALHO DE MODELO NA QUEBRA E CADA REGISTRO DO GRUPO.
068600 0534-QUEBRA-MODELO-LISTA.
068700     RETURN SORTFNK AT END
068800         GO TO 0534-QUEBRA-MODELO-LISTA-EXIT.
068900     IF SORT-MODELO NOT = WS-MODELO-ANT
069000        MOVE SORT-MODELO         TO WS-MODELO-ANT
069100        MOVE SPACES              TO LINHA-MODELO-CAB
069200        MOVE SORT-MODELO         TO LINHA-MODELO-CAB-COD
069300        MOVE LINHA-MODELO-CAB    TO FNK-REG-LOG
069400        WRITE FNK-REG-LOG
069500     END-IF
069600     MOVE SPACES        TO LINHA-REG
069700     MOVE SORT-COD      TO LINHA-REG-COD
069800     MOVE SORT-ID        TO LINHA-REG-ID
069900     MOVE SORT-NOME      TO LINHA-REG-NOME
070000     MOVE SORT-MODELO    TO LINHA-REG-MODELO
070100     MOVE SORT-PRECO     TO LINHA-REG-PRECO
070200     MOVE SORT-DTLANC    TO LINHA-REG-DTLANC
070300     MOVE LINHA-REG       TO FNK-REG-LOG
070400     WRITE FNK-REG-LOG
070500     GO TO 0534-QUEBRA-MODELO-LISTA.
070600 0534-QUEBRA-MODELO-LISTA-EXIT.
070700     EXIT.
070800*
070900 0540-CONTA-MODELO.
071000     MOVE SPACES TO LINHA-SECAO
071100     MOVE 'CONTAGEM DE FUNKOS POR MODELO' TO LINHA-SECAO-TXTO
071200     MOVE LINHA-SECAO TO FNK-REG-LOG
071300     WRITE FNK-REG-LOG
071400     MOVE SPACES TO WS-MODELO-ANT
071500     MOVE ZERO   TO WS-QTDE-MODELO-CB
071600     SORT SORTFNK ASCENDING KEY SORT-MODELO
071700         INPUT PROCEDURE 0542-CARGA-SORT-CONTA
071800                     THRU 0542-CARGA-SORT-CONTA-EXIT
071900         OUTPUT PROCEDURE 0544-QUEBRA-MODELO-CONTA
072000                     THRU 0544-QUEBRA-MODELO-CONTA-EXIT.
072100 0540-CONTA-MODELO-EXIT.
072200     EXIT.
072300*
072400*    CARGA DO ARQUIVO DE TRABALHO DO SORT (REPETIDA AQUI PORQUE CADA
072500*    SORT CONSOME O SEU PROPRIO ARQUIVO DE TRABALHO, COMO EM RELNOT).
072600 0542-CARGA-SORT-CONTA.
072700     MOVE ZERO TO WS-SUB.
072800 0543-CARGA-SORT-CONTA-LOOP.
072900     ADD 1 TO WS-SUB
073000     IF WS-SUB > FNK-LIG-QTDE
073100        GO TO 0542-CARGA-SORT-CONTA-EXIT.
073200     SET FNK-LIG-IDX TO WS-SUB
073300     MOVE SPACES                            TO REG-SORTFNK
073400     MOVE FNK-LIG-TAB-MODELO (FNK-LIG-IDX)   TO SORT-MODELO
073500     MOVE FNK-LIG-TAB-COD (FNK-LIG-IDX)      TO SORT-COD
073600     MOVE FNK-LIG-TAB-ID (FNK-LIG-IDX)       TO SORT-ID
073700     MOVE FNK-LIG-TAB-NOME (FNK-LIG-IDX)     TO SORT-NOME
073800     MOVE FNK-LIG-TAB-PRECO (FNK-LIG-IDX)    TO SORT-PRECO
073900     MOVE FNK-LIG-TAB-DTLANC (FNK-LIG-IDX)   TO SORT-DTLANC
074000     RELEASE REG-SORTFNK
074100     GO TO 0543-CARGA-SORT-CONTA-LOOP.
074200 0542-CARGA-SORT-CONTA-EXIT.
074300     EXIT.
074400*
074500*    CONTA OS REGISTROS DE CADA MODELO NA QUEBRA E IMPRIME A LINHA
074600*    DE CONTAGEM QUANDO O MODELO MUDA (E NO ULTIMO GRUPO, NO FIM).
074700 0544-QUEBRA-MODELO-CONTA.
074800     RETURN SORTFNK AT END
074900         GO TO 0545-CONTA-MODELO-ULTIMO.
075000     IF SORT-MODELO NOT = WS-MODELO-ANT
075100        IF WS-MODELO-ANT NOT = SPACES
075200           PERFORM 0546-IMPRIME-CONTAGEM THRU 0546-IMPRIME-CONTAGEM-EXIT
075300        END-IF
075400        MOVE SORT-MODELO TO WS-MODELO-ANT
075500        MOVE ZERO        TO WS-QTDE-MODELO-CB
075600     END-IF
075700     ADD 1 TO WS-QTDE-MODELO-CB
075800     GO TO 0544-QUEBRA-MODELO-CONTA.
075900 0545-CONTA-MODELO-ULTIMO.
076000     IF WS-MODELO-ANT NOT = SPACES
076100        PERFORM 0546-IMPRIME-CONTAGEM THRU 0546-IMPRIME-CONTAGEM-EXIT
076200     END-IF.
076300 0544-QUEBRA-MODELO-CONTA-EXIT.
076400     EXIT.
076500*
076600 0546-IMPRIME-CONTAGEM.
076700     MOVE SPACES             TO LINHA-CONTAGEM
076800     MOVE WS-MODELO-ANT       TO LINHA-CONTAGEM-MODELO
076900     MOVE WS-QTDE-MODELO-CB   TO LINHA-CONTAGEM-QTDE
077000     MOVE LINHA-CONTAGEM      TO FNK-REG-LOG
077100     WRITE FNK-REG-LOG.
077200 0546-IMPRIME-CONTAGEM-EXIT.
077300     EXIT.
077400*
077500 0550-LANCADOS-ANO.
077600     MOVE SPACES TO LINHA-SECAO
077700     MOVE 'FUNKOS LANCADOS EM 2023'      TO LINHA-SECAO-TXTO
077800     MOVE LINHA-SECAO TO FNK-REG-LOG
077900     WRITE FNK-REG-LOG
078000     MOVE ZERO TO WS-SUB.
078100 0551-LANCADOS-ANO-LOOP.
078200     ADD 1 TO WS-SUB
078300     IF WS-SUB > FNK-LIG-QTDE
078400        GO TO 0550-LANCADOS-ANO-EXIT.
078500     SET FNK-LIG-IDX TO WS-SUB
078600     IF FNK-LIG-TAB-DTLANC (FNK-LIG-IDX) (1:4) = WS-ANO-BUSCA
078700        PERFORM 0755-IMPRIME-TAB-ITEM THRU 0755-IMPRIME-TAB-ITEM-EXIT
078800     END-IF
078900     GO TO 0551-LANCADOS-ANO-LOOP.
079000 0550-LANCADOS-ANO-EXIT.
079100     EXIT.
079200*
079300*    RQ-5240 - PREFIXO NO NOME E COMPARADO NO PE DA LETRA (SEM
079400*    CONVERSAO DE CAIXA), DIFERENTE DA BUSCA POR NOME DE FNKMANT.
079500 0560-PREFIXO-STITCH.
079600     MOVE SPACES TO LINHA-SECAO
079700     MOVE 'FUNKOS COM NOME COMECANDO EM STITCH' TO LINHA-SECAO-TXTO
079800     MOVE LINHA-SECAO TO FNK-REG-LOG
079900     WRITE FNK-REG-LOG
080000     MOVE ZERO TO WS-QTDE-STITCH WS-SUB.
080100 0561-PREFIXO-STITCH-LOOP.
080200     ADD 1 TO WS-SUB
080300     IF WS-SUB > FNK-LIG-QTDE
080400        GO TO 0565-PREFIXO-STITCH-CONTAGEM.
080500     SET FNK-LIG-IDX TO WS-SUB
080600     IF FNK-LIG-TAB-NOME (FNK-LIG-IDX) (1:6) = WS-PREFIXO-BUSCA (1:6)
080700        ADD 1 TO WS-QTDE-STITCH
080800     END-IF
080900     GO TO 0561-PREFIXO-STITCH-LOOP.
081000 0565-PREFIXO-STITCH-CONTAGEM.
081100     MOVE SPACES TO LINHA-CONTAGEM
081200     MOVE 'STITCH' TO LINHA-CONTAGEM-MODELO
081300     MOVE WS-QTDE-STITCH TO LINHA-CONTAGEM-QTDE
081400     MOVE LINHA-CONTAGEM TO FNK-REG-LOG
081500     WRITE FNK-REG-LOG
081600     MOVE ZERO TO WS-SUB.
081700 0566-PREFIXO-STITCH-LISTA-LOOP.
081800     ADD 1 TO WS-SUB
081900     IF WS-SUB > FNK-LIG-QTDE
082000        GO TO 0560-PREFIXO-STITCH-EXIT.
082100     SET FNK-LIG-IDX TO WS-SUB
082200     IF FNK-LIG-TAB-NOME (FNK-LIG-IDX) (1:6) = WS-PREFIXO-BUSCA (1:6)
082300        PERFORM 0755-IMPRIME-TAB-ITEM THRU 0755-IMPRIME-TAB-ITEM-EXIT
082400     END-IF
082500     GO TO 0566-PREFIXO-STITCH-LISTA-LOOP.
082600 0560-PREFIXO-STITCH-EXIT.
082700     EXIT.
082800*
082900*---- 0700 - LOCALIZA O PRIMEIRO FUNKO COM O NOME INFORMADO ---------
083000 0700-ACHA-POR-NOME.
083100     SET FNK-OP-CONS-NOME TO TRUE
083200     CALL 'FNKMANT-COB' USING FNK-LIG-LOTE
083300     IF FNK-LIG-QTDE > 0
083400        SET WS-ACHOU-NOME TO TRUE
083500        SET FNK-LIG-IDX TO 1
083600        MOVE FNK-LIG-TAB-COD (FNK-LIG-IDX)    TO WS-ACHADO-COD
083700        MOVE FNK-LIG-TAB-MODELO (FNK-LIG-IDX) TO WS-ACHADO-MODELO
083800        MOVE FNK-LIG-TAB-PRECO (FNK-LIG-IDX)  TO WS-ACHADO-PRECO
083900        MOVE FNK-LIG-TAB-DTLANC (FNK-LIG-IDX) TO WS-ACHADO-DTLANC
084000     ELSE
084100        MOVE 'N' TO WS-ACHOU-NOME-SW
084200     END-IF.
084300 0700-ACHA-POR-NOME-EXIT.
084400     EXIT.
084500*
084600*---- 0750 - IMPRIME TODOS OS REGISTROS DEVOLVIDOS EM FNK-LIG-TAB ---
084700 0750-IMPRIME-TABELA.
084800     MOVE ZERO TO WS-SUB.
084900 0751-IMPRIME-TABELA-LOOP.
085000     ADD 1 TO WS-SUB
085100     IF WS-SUB > FNK-LIG-QTDE
085200        GO TO 0750-IMPRIME-TABELA-EXIT.
085300     SET FNK-LIG-IDX TO WS-SUB
085400     PERFORM 0755-IMPRIME-TAB-ITEM THRU 0755-IMPRIME-TAB-ITEM-EXIT
085500     GO TO 0751-IMPRIME-TABELA-LOOP.
085600 0750-IMPRIME-TABELA-EXIT.
085700     EXIT.
085800*
085900*    IMPRIME O ITEM DE FNK-LIG-TAB APONTADO POR FNK-LIG-IDX
086000 0755-IMPRIME-TAB-ITEM.
086100     MOVE SPACES TO LINHA-REG
086200     MOVE FNK-LIG-TAB-COD (FNK-LIG-IDX)    TO LINHA-REG-COD
086300     MOVE FNK-LIG-TAB-ID (FNK-LIG-IDX)     TO LINHA-REG-ID
086400     MOVE FNK-LIG-TAB-NOME (FNK-LIG-IDX)   TO LINHA-REG-NOME
086500     MOVE FNK-LIG-TAB-MODELO (FNK-LIG-IDX) TO LINHA-REG-MODELO
086600     MOVE FNK-LIG-TAB-PRECO (FNK-LIG-IDX)  TO LINHA-REG-PRECO
086700     MOVE FNK-LIG-TAB-DTLANC (FNK-LIG-IDX) TO LINHA-REG-DTLANC
086800     MOVE LINHA-REG TO FNK-REG-LOG
086900     WRITE FNK-REG-LOG.
087000 0755-IMPRIME-TAB-ITEM-EXIT.
087100     EXIT.
087200*
087300*    IMPRIME O REGISTRO UNICO DEVOLVIDO EM FNK-LIG-REG
087400 0760-IMPRIME-REG-LIG.
087500     MOVE SPACES TO LINHA-REG
087600     MOVE FNK-LIG-COD    TO LINHA-REG-COD
087700     MOVE FNK-LIG-ID     TO LINHA-REG-ID
087800     MOVE FNK-LIG-NOME   TO LINHA-REG-NOME
087900     MOVE FNK-LIG-MODELO TO LINHA-REG-MODELO
088000     MOVE FNK-LIG-PRECO  TO LINHA-REG-PRECO
088100     MOVE FNK-LIG-DTLANC TO LINHA-REG-DTLANC
088200     MOVE LINHA-REG TO FNK-REG-LOG
088300     WRITE FNK-REG-LOG.
088400 0760-IMPRIME-REG-LIG-EXIT.
088500     EXIT.
088600*
088700*---- 0850 - CARIMBO DA DATA CORRENTE PARA OS LANCAMENTOS DO LOTE ---
088800 0850-DATA-CORRENTE.
088900     ACCEPT WS-DATA-CORRENTE FROM DATE YYYYMMDD
089000     MOVE SPACES               TO WS-DATA-HOJE
089100     MOVE WS-DATA-CORRENTE-AAAA TO WS-DATA-HOJE (1:4)
089200     MOVE '-'                   TO WS-DATA-HOJE (5:1)
089300     MOVE WS-DATA-CORRENTE-MM   TO WS-DATA-HOJE (6:2)
089400     MOVE '-'                   TO WS-DATA-HOJE (8:1)
089500     MOVE WS-DATA-CORRENTE-DD   TO WS-DATA-HOJE (9:2).
089600 0850-DATA-CORRENTE-EXIT.
089700     EXIT.
089800*
089900*---- 0900 - ENCERRAMENTO DO LOTE - FECHA OS ARQUIVOS ---------------
090000 0900-ENCERRA.
090100     MOVE SPACES TO LINHA-BANNER
090200     MOVE 'PROGRAMA FNKLOTE FINALIZADO' TO LINHA-BANNER-TXTO
090300     MOVE LINHA-BANNER TO FNK-REG-LOG
090400     WRITE FNK-REG-LOG
090500     CLOSE FNK-ARQ-CSV
090600     CLOSE FNK-ARQ-LOG.
090700 0900-ENCERRA-EXIT.
090800     EXIT.
