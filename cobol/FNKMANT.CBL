000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. FNKMANT-COB.
000300 AUTHOR. OTAVIO RIBEIRO.
000400 INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000500 DATE-WRITTEN. 19/02/2018.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - DEPARTAMENTO DE PROCESSAMENTO DE DADOS.
000800*
000900*    FNKMANT-COB
001000*    ===========
001100*    MANUTENCAO DO CADASTRO MESTRE DE FUNKOS (FIGURAS COLECIONAVEIS).
001200*    SUBPROGRAMA CHAMADO POR FNKLOTE COM A AREA FNKLINK PASSADA POR
001300*    LINKAGE.  A TABELA MESTRE (FNK-TAB-MESTRE) VIVE NA
001400*    WORKING-STORAGE DESTE PROGRAMA - PERMANECE OCUPADA ENTRE
001500*    CHAMADAS PORQUE O COMPILADOR NAO REINICIALIZA WORKING-STORAGE
001600*    DE UM SUBPROGRAMA JA CARREGADO NO MESMO RUN.
001700*
001800*    FNK-LIG-OPERACAO DEFINE O QUE FAZER:
001900*       01 INCLUIR       04 CONSULTA POR COD (COM CACHE)
002000*       02 ALTERAR       05 CONSULTA POR NOME (SUBSTRING)
002100*       03 EXCLUIR       06 LISTAR TUDO
002200*
002300*    HISTORICO
002400*    ---------
002500*    19/02/2018  RSM  RQ-4471  IMPLANTACAO - INCLUI/ALTERA/EXCLUI/CONSULTA
002600*    02/04/2018  RSM  RQ-4488  VALIDACAO DE MODELO E DATA DE LANCAMENTO
002700*    18/03/2019  EJF  RQ-1004  AJUSTE DEFENSIVO - COMPARACAO DE ANO
002800*                                SEMPRE COM 4 DIGITOS (VALIDA-DATA-LANC)
002900*    11/05/2020  OTV  RQ-4890  ACRESCENTADO 6000-LISTA-TUDO P/ RELATORIOS
003000*    23/11/2021  OTV  RQ-5041  CACHE DE 10 POSICOES (MAIS RECENTEMENTE
003100*                                USADO) NA CONSULTA POR COD
003200*    30/06/2022  MLS  RQ-5190  EXCLUSAO PASSA A COMPACTAR A TABELA (ANTES
003300*                                DEIXAVA BURACO MARCADO SO POR INDICADOR)
003400*    08/01/2023  MLS  RQ-5240  CORRIGIDA COMPARACAO DE NOME (CAIXA ALTA)
003500*                                NA CONSULTA POR NOME - RETORNAVA VAZIO
003600*
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300*
004400 DATA DIVISION.
004500 FILE SECTION.
004600*
004700 WORKING-STORAGE SECTION.
004800*=======================*
004900*
005000*---- VARIAVEIS DE TRABALHO DA VALIDACAO -----------------------------
005100 77  WS-VALIDA-OK               PIC X VALUE 'S'.
005200     88  WS-VALIDO              VALUE 'S'.
005300     88  WS-INVALIDO            VALUE 'N'.
005400 77  WS-VALIDA-MOTIVO           PIC X(40) VALUE SPACES.
005500 77  WS-ANO-EDIT                PIC 9(04).
005600 77  WS-MES-EDIT                PIC 9(02).
005700 77  WS-DIA-EDIT                PIC 9(02).
005800*
005900*---- CONTADORES E INDICES DE TRABALHO (COMP - PERIODO 1980-90) -----
006000 77  WS-POS-ACHADA              PIC 9(04) COMP VALUE ZERO.
006100 77  WS-SUB                     PIC 9(04) COMP VALUE ZERO.
006200 77  WS-SUB2                    PIC 9(04) COMP VALUE ZERO.
006300 77  WS-QTDE-SAIDA              PIC 9(04) COMP VALUE ZERO.
006400 77  WS-ACHOU-SW                PIC X VALUE 'N'.
006500     88  WS-ACHOU               VALUE 'S'.
006600*
006700*---- CAMPOS P/ COMPARACAO DE NOME SEM DIFERENCIAR CAIXA -------------
006800 77  WS-TAB-MINUSCULAS          PIC X(26)
006900                                 VALUE 'abcdefghijklmnopqrstuvwxyz'.
007000 77  WS-TAB-MAIUSCULAS          PIC X(26)
007100                                 VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
007200 77  WS-NOME-MAIUSC             PIC X(40).
007300 77  WS-BUSCA-MAIUSC            PIC X(40).
007400 77  WS-POS-SUBSTR              PIC 9(04) COMP VALUE ZERO.
007500*
007600*---- TABELA MESTRE (SUBSTITUI O ARQUIVO INDEXADO FUNKO-MASTER) -----
007700 01  FNK-TAB-MESTRE.
007800     05  FNK-TAB-OCUP           PIC 9(04) COMP VALUE ZERO.
007900     05  FNK-TAB-PROX-ID        PIC 9(09) COMP VALUE ZERO.
008000     05  FNK-TAB-ITEM OCCURS 500 TIMES
008100                       INDEXED BY FNK-IDX
008200                       INDEXED BY FNK-IDX2.
008300         COPY FNKMSTR.
008400*
008500*---- CACHE DE LEITURA (10 POSICOES, MAIS RECENTEMENTE USADO) -------
008600 01  FNK-CACHE.
008700     05  FNK-CACHE-OCUP         PIC 9(02) COMP VALUE ZERO.
008800     05  FNK-CACHE-ITEM OCCURS 10 TIMES
008900                        INDEXED BY FNK-CX.
009000         10  FNK-CACHE-COD      PIC X(36).
009100         10  FNK-CACHE-POS      PIC 9(04) COMP.
009200         10  FNK-CACHE-MINUTOS-OCIOSO PIC 9(03) COMP VALUE ZERO.
009300*
009400 01  WS-DATA-CORRENTE.
009500     05  WS-DATA-CORRENTE-AAAA  PIC 9(04).
009600     05  WS-DATA-CORRENTE-MM    PIC 9(02).
009700     05  WS-DATA-CORRENTE-DD    PIC 9(02).
009800 01  WS-DATA-CORRENTE-R REDEFINES WS-DATA-CORRENTE
009900                                PIC 9(08).
010000 01  WS-HORA-CORRENTE.
010100     05  WS-HORA-CORRENTE-HH    PIC 9(02).
010200     05  WS-HORA-CORRENTE-MN    PIC 9(02).
010300     05  WS-HORA-CORRENTE-SS    PIC 9(02).
010400     05  FILLER                 PIC 9(02).
010500 01  WS-HORA-CORRENTE-R REDEFINES WS-HORA-CORRENTE
010600                                PIC 9(08).
010700 01  WS-CARIMBO-EDIT            PIC X(19).
010800 01  WS-CARIMBO-EDIT-R REDEFINES WS-CARIMBO-EDIT.
010900     05  FILLER                 PIC X(10).
011000     05  FILLER                 PIC X.
011100     05  FILLER                 PIC X(08).
011200*
011300 LINKAGE SECTION.
011400 01  FNK-LIG-MANT.
011500     COPY FNKLINK.
011600*
011700 PROCEDURE DIVISION USING FNK-LIG-MANT.
011800*
011900 0000-PRINCIPAL.
012000     MOVE SPACES               TO FNK-LIG-MOTIVO
012100     MOVE '00'                 TO FNK-LIG-STATUS
012200     IF FNK-OP-INCLUIR
012300        GO TO 0010-VAI-INCLUI.
012400     IF FNK-OP-ALTERAR
012500        GO TO 0020-VAI-ALTERA.
012600     IF FNK-OP-EXCLUIR
012700        GO TO 0030-VAI-EXCLUI.
012800     IF FNK-OP-CONS-COD
012900        GO TO 0040-VAI-CONSULTA-COD.
013000     IF FNK-OP-CONS-NOME
013100        GO TO 0050-VAI-CONSULTA-NOME.
013200     IF FNK-OP-LISTAR-TUDO
013300        GO TO 0060-VAI-LISTA-TUDO.
013400     MOVE '08'                 TO FNK-LIG-STATUS
013500     MOVE 'OPERACAO DESCONHECIDA' TO FNK-LIG-MOTIVO
013600     GO TO 0099-PRINCIPAL-FIM.
013700 0010-VAI-INCLUI.
013800     PERFORM 1000-INCLUI THRU 1090-INCLUI-EXIT
013900     GO TO 0099-PRINCIPAL-FIM.
014000 0020-VAI-ALTERA.
014100     PERFORM 2000-ALTERA THRU 2090-ALTERA-EXIT
014200     GO TO 0099-PRINCIPAL-FIM.
014300 0030-VAI-EXCLUI.
014400     PERFORM 3000-EXCLUI THRU 3090-EXCLUI-EXIT
014500     GO TO 0099-PRINCIPAL-FIM.
014600 0040-VAI-CONSULTA-COD.
014700     PERFORM 4000-CONSULTA-COD THRU 4090-CONSULTA-COD-EXIT
014800     GO TO 0099-PRINCIPAL-FIM.
014900 0050-VAI-CONSULTA-NOME.
015000     PERFORM 5000-CONSULTA-NOME THRU 5090-CONSULTA-NOME-EXIT
015100     GO TO 0099-PRINCIPAL-FIM.
015200 0060-VAI-LISTA-TUDO.
015300     PERFORM 6000-LISTA-TUDO THRU 6090-LISTA-TUDO-EXIT.
015400 0099-PRINCIPAL-FIM.
015500     GOBACK.
015600*
015700*---- 1000 - INCLUSAO (SAVE) -----------------------------------------
015800 1000-INCLUI.
015900     PERFORM 8000-VALIDA THRU 8090-VALIDA-EXIT
016000     IF WS-INVALIDO
016100        MOVE '08'               TO FNK-LIG-STATUS
016200        MOVE WS-VALIDA-MOTIVO   TO FNK-LIG-MOTIVO
016300        GO TO 1090-INCLUI-EXIT.
016400     IF FNK-TAB-OCUP NOT < 500
016500        MOVE '08'               TO FNK-LIG-STATUS
016600        MOVE 'TABELA MESTRE CHEIA' TO FNK-LIG-MOTIVO
016700        GO TO 1090-INCLUI-EXIT.
016800     PERFORM 8100-PROX-ID THRU 8100-PROX-ID.
016900     PERFORM 8600-CARIMBO THRU 8600-CARIMBO.
017000     ADD 1 TO FNK-TAB-OCUP
017100     MOVE FNK-TAB-OCUP          TO WS-POS-ACHADA
017200     SET FNK-IDX TO WS-POS-ACHADA
017300     MOVE FNK-LIG-COD           TO FNK-COD (FNK-IDX)
017400     MOVE FNK-TAB-PROX-ID       TO FNK-ID (FNK-IDX)
017500     MOVE FNK-LIG-NOME          TO FNK-NOME (FNK-IDX)
017600     MOVE FNK-LIG-MODELO        TO FNK-MODELO (FNK-IDX)
017700     MOVE FNK-LIG-PRECO         TO FNK-PRECO (FNK-IDX)
017800     MOVE FNK-LIG-DTLANC        TO FNK-DTLANC (FNK-IDX)
017900     MOVE WS-CARIMBO-EDIT       TO FNK-CRIADO-EM (FNK-IDX)
018000     MOVE WS-CARIMBO-EDIT       TO FNK-ATUALIZ-EM (FNK-IDX)
018100     SET FNK-SITUACAO-ATIVA (FNK-IDX) TO TRUE
018200     MOVE FNK-ID (FNK-IDX)      TO FNK-LIG-ID
018300     MOVE FNK-CRIADO-EM (FNK-IDX) TO FNK-LIG-CRIADO-EM
018400     MOVE FNK-ATUALIZ-EM (FNK-IDX) TO FNK-LIG-ATUALIZ-EM
018500     PERFORM 8300-CACHE-GRAVA THRU 8390-CACHE-GRAVA-EXIT.
018600 1090-INCLUI-EXIT.
018700     EXIT.
018800*
018900*---- 2000 - ALTERACAO (UPDATE) --------------------------------------
019000 2000-ALTERA.
019100     PERFORM 8500-ACHA-CHAVE THRU 8590-ACHA-CHAVE-EXIT
019200     IF WS-POS-ACHADA = ZERO
019300        MOVE '04'               TO FNK-LIG-STATUS
019400        MOVE 'FUNKO NAO ENCONTRADO PARA ALTERACAO' TO FNK-LIG-MOTIVO
019500        GO TO 2090-ALTERA-EXIT.
019600     PERFORM 8000-VALIDA THRU 8090-VALIDA-EXIT
019700     IF WS-INVALIDO
019800        MOVE '08'               TO FNK-LIG-STATUS
019900        MOVE WS-VALIDA-MOTIVO   TO FNK-LIG-MOTIVO
020000        GO TO 2090-ALTERA-EXIT.
020100     SET FNK-IDX TO WS-POS-ACHADA
020200     PERFORM 8600-CARIMBO THRU 8600-CARIMBO.
020300     MOVE FNK-LIG-NOME          TO FNK-NOME (FNK-IDX)
020400     MOVE FNK-LIG-MODELO        TO FNK-MODELO (FNK-IDX)
020500     MOVE FNK-LIG-PRECO         TO FNK-PRECO (FNK-IDX)
020600     MOVE FNK-LIG-DTLANC        TO FNK-DTLANC (FNK-IDX)
020700     MOVE WS-CARIMBO-EDIT       TO FNK-ATUALIZ-EM (FNK-IDX)
020800     MOVE FNK-ID (FNK-IDX)      TO FNK-LIG-ID
020900     MOVE FNK-CRIADO-EM (FNK-IDX) TO FNK-LIG-CRIADO-EM
021000     MOVE FNK-ATUALIZ-EM (FNK-IDX) TO FNK-LIG-ATUALIZ-EM
021100     PERFORM 8300-CACHE-GRAVA THRU 8390-CACHE-GRAVA-EXIT.
021200 2090-ALTERA-EXIT.
021300     EXIT.
021400*
021500*---- 3000 - EXCLUSAO (DELETE) ---------------------------------------
021600 3000-EXCLUI.
021700     PERFORM 8500-ACHA-CHAVE THRU 8590-ACHA-CHAVE-EXIT
021800     IF WS-POS-ACHADA = ZERO
021900        MOVE '12'               TO FNK-LIG-STATUS
022000        MOVE 'NADA FOI EXCLUIDO - CHAVE INEXISTENTE' TO FNK-LIG-MOTIVO
022100        GO TO 3090-EXCLUI-EXIT.
022200     SET FNK-IDX TO WS-POS-ACHADA
022300     MOVE FNK-COD (FNK-IDX)     TO FNK-LIG-COD
022400     MOVE FNK-ID (FNK-IDX)      TO FNK-LIG-ID
022500     MOVE FNK-NOME (FNK-IDX)    TO FNK-LIG-NOME
022600     MOVE FNK-MODELO (FNK-IDX)  TO FNK-LIG-MODELO
022700     MOVE FNK-PRECO (FNK-IDX)   TO FNK-LIG-PRECO
022800     MOVE FNK-DTLANC (FNK-IDX)  TO FNK-LIG-DTLANC
022900     MOVE FNK-CRIADO-EM (FNK-IDX) TO FNK-LIG-CRIADO-EM
023000     MOVE FNK-ATUALIZ-EM (FNK-IDX) TO FNK-LIG-ATUALIZ-EM
023100     MOVE WS-POS-ACHADA         TO WS-SUB.
023200 3050-EXCLUI-DESLOCA.
023300     IF WS-SUB NOT < FNK-TAB-OCUP
023400        GO TO 3060-EXCLUI-DESLOCA-FIM.
023500     SET FNK-IDX  TO WS-SUB
023600     COMPUTE WS-SUB2 = WS-SUB + 1
023700     SET FNK-IDX2 TO WS-SUB2
023800     MOVE FNK-TAB-ITEM (FNK-IDX2) TO FNK-TAB-ITEM (FNK-IDX)
023900     ADD 1 TO WS-SUB
024000     GO TO 3050-EXCLUI-DESLOCA.
024100 3060-EXCLUI-DESLOCA-FIM.
024200     SUBTRACT 1 FROM FNK-TAB-OCUP
024300     PERFORM 8400-CACHE-REMOVE THRU 8490-CACHE-REMOVE-EXIT.
024400 3090-EXCLUI-EXIT.
024500     EXIT.
024600*
024700*---- 4000 - CONSULTA POR COD (COM CACHE) ----------------------------
024800 4000-CONSULTA-COD.
024900     PERFORM 8200-CACHE-ACHA THRU 8290-CACHE-ACHA-EXIT
025000     IF WS-POS-ACHADA = ZERO
025100        PERFORM 8500-ACHA-CHAVE THRU 8590-ACHA-CHAVE-EXIT
025200        IF WS-POS-ACHADA NOT = ZERO
025300           PERFORM 8300-CACHE-GRAVA THRU 8390-CACHE-GRAVA-EXIT
025400        END-IF
025500     END-IF
025600     IF WS-POS-ACHADA = ZERO
025700        MOVE '04'               TO FNK-LIG-STATUS
025800        MOVE 'FUNKO NAO ENCONTRADO' TO FNK-LIG-MOTIVO
025900        GO TO 4090-CONSULTA-COD-EXIT.
026000     SET FNK-IDX TO WS-POS-ACHADA
026100     MOVE FNK-COD (FNK-IDX)     TO FNK-LIG-COD
026200     MOVE FNK-ID (FNK-IDX)      TO FNK-LIG-ID
026300     MOVE FNK-NOME (FNK-IDX)    TO FNK-LIG-NOME
026400     MOVE FNK-MODELO (FNK-IDX)  TO FNK-LIG-MODELO
026500     MOVE FNK-PRECO (FNK-IDX)   TO FNK-LIG-PRECO
026600     MOVE FNK-DTLANC (FNK-IDX)  TO FNK-LIG-DTLANC
026700     MOVE FNK-CRIADO-EM (FNK-IDX) TO FNK-LIG-CRIADO-EM
026800     MOVE FNK-ATUALIZ-EM (FNK-IDX) TO FNK-LIG-ATUALIZ-EM.
026900 4090-CONSULTA-COD-EXIT.
027000     EXIT.
027100*
027200*---- 5000 - CONSULTA POR NOME (SUBSTRING, SEM CAIXA) ----------------
027300*    RQ-5240 - A COMPARACAO E' FEITA SOBRE CAMPOS EM CAIXA ALTA PARA
027400*    NAO PERDER FUNKO CUJO NOME FOI DIGITADO EM MINUSCULA.
027500 5000-CONSULTA-NOME.
027600     MOVE ZERO                  TO WS-QTDE-SAIDA
027700     MOVE FNK-LIG-NOME-BUSCA    TO WS-BUSCA-MAIUSC
027800     INSPECT WS-BUSCA-MAIUSC CONVERTING WS-TAB-MINUSCULAS
027900             TO WS-TAB-MAIUSCULAS
028000     MOVE ZERO                  TO WS-SUB.
028100 5010-CONSULTA-NOME-LOOP.
028200     ADD 1 TO WS-SUB
028300     IF WS-SUB > FNK-TAB-OCUP
028400        GO TO 5090-CONSULTA-NOME-EXIT.
028500     SET FNK-IDX TO WS-SUB
028600     MOVE FNK-NOME (FNK-IDX)    TO WS-NOME-MAIUSC
028700     INSPECT WS-NOME-MAIUSC CONVERTING WS-TAB-MINUSCULAS
028800             TO WS-TAB-MAIUSCULAS
028900     MOVE ZERO                  TO WS-POS-SUBSTR
029000     INSPECT WS-NOME-MAIUSC TALLYING WS-POS-SUBSTR
029100             FOR ALL WS-BUSCA-MAIUSC BEFORE INITIAL SPACES
029200     IF WS-POS-SUBSTR = ZERO OR WS-QTDE-SAIDA NOT < 500
029300        GO TO 5010-CONSULTA-NOME-LOOP.
029400     ADD 1 TO WS-QTDE-SAIDA
029500     SET FNK-LIG-IDX TO WS-QTDE-SAIDA
029600     MOVE FNK-COD (FNK-IDX)     TO FNK-LIG-TAB-COD (FNK-LIG-IDX)
029700     MOVE FNK-ID (FNK-IDX)      TO FNK-LIG-TAB-ID (FNK-LIG-IDX)
029800     MOVE FNK-NOME (FNK-IDX)    TO FNK-LIG-TAB-NOME (FNK-LIG-IDX)
029900     MOVE FNK-MODELO (FNK-IDX)  TO FNK-LIG-TAB-MODELO (FNK-LIG-IDX)
030000     MOVE FNK-PRECO (FNK-IDX)   TO FNK-LIG-TAB-PRECO (FNK-LIG-IDX)
030100     MOVE FNK-DTLANC (FNK-IDX)  TO FNK-LIG-TAB-DTLANC (FNK-LIG-IDX)
030200     GO TO 5010-CONSULTA-NOME-LOOP.
030300 5090-CONSULTA-NOME-EXIT.
030400     MOVE WS-QTDE-SAIDA          TO FNK-LIG-QTDE
030500     IF WS-QTDE-SAIDA = ZERO
030600        MOVE '04'                TO FNK-LIG-STATUS
030700        MOVE 'NENHUM FUNKO ENCONTRADO COM ESSE NOME' TO FNK-LIG-MOTIVO.
030800     EXIT.
030900*
031000*---- 6000 - LISTAR TUDO (PARA RELATORIOS DE ANALISE) ----------------
031100 6000-LISTA-TUDO.
031200     MOVE FNK-TAB-OCUP           TO FNK-LIG-QTDE
031300     MOVE ZERO                   TO WS-SUB.
031400 6010-LISTA-TUDO-LOOP.
031500     ADD 1 TO WS-SUB
031600     IF WS-SUB > FNK-TAB-OCUP
031700        GO TO 6090-LISTA-TUDO-EXIT.
031800     SET FNK-IDX TO WS-SUB
031900     SET FNK-LIG-IDX TO WS-SUB
032000     MOVE FNK-COD (FNK-IDX)      TO FNK-LIG-TAB-COD (FNK-LIG-IDX)
032100     MOVE FNK-ID (FNK-IDX)       TO FNK-LIG-TAB-ID (FNK-LIG-IDX)
032200     MOVE FNK-NOME (FNK-IDX)     TO FNK-LIG-TAB-NOME (FNK-LIG-IDX)
032300     MOVE FNK-MODELO (FNK-IDX)   TO FNK-LIG-TAB-MODELO (FNK-LIG-IDX)
032400     MOVE FNK-PRECO (FNK-IDX)    TO FNK-LIG-TAB-PRECO (FNK-LIG-IDX)
032500     MOVE FNK-DTLANC (FNK-IDX)   TO FNK-LIG-TAB-DTLANC (FNK-LIG-IDX)
032600     GO TO 6010-LISTA-TUDO-LOOP.
032700 6090-LISTA-TUDO-EXIT.
032800     EXIT.
032900*
033000*---- 8000 - VALIDADOR (RODA ANTES DE INCLUIR/ALTERAR) ---------------
033100 8000-VALIDA.
033200     SET WS-VALIDO               TO TRUE
033300     MOVE SPACES                 TO WS-VALIDA-MOTIVO
033400     IF FNK-LIG-NOME = SPACES OR LOW-VALUES
033500        SET WS-INVALIDO          TO TRUE
033600        MOVE 'NOME EM BRANCO'    TO WS-VALIDA-MOTIVO
033700        GO TO 8090-VALIDA-EXIT.
033800     IF FNK-LIG-MODELO NOT = 'MARVEL    ' AND
033900        FNK-LIG-MODELO NOT = 'DISNEY    ' AND
034000        FNK-LIG-MODELO NOT = 'ANIME     ' AND
034100        FNK-LIG-MODELO NOT = 'OTROS     '
034200        SET WS-INVALIDO          TO TRUE
034300        MOVE 'MODELO INVALIDO'   TO WS-VALIDA-MOTIVO
034400        GO TO 8090-VALIDA-EXIT.
034500     IF FNK-LIG-PRECO < ZERO
034600        SET WS-INVALIDO          TO TRUE
034700        MOVE 'PRECO NEGATIVO'    TO WS-VALIDA-MOTIVO
034800        GO TO 8090-VALIDA-EXIT.
034900     IF FNK-LIG-DTLANC = SPACES OR LOW-VALUES
035000        SET WS-INVALIDO          TO TRUE
035100        MOVE 'DATA DE LANCAMENTO EM BRANCO' TO WS-VALIDA-MOTIVO
035200        GO TO 8090-VALIDA-EXIT.
035300     MOVE FNK-LIG-DTLANC(1:4)    TO WS-ANO-EDIT
035400     MOVE FNK-LIG-DTLANC(6:2)    TO WS-MES-EDIT
035500     MOVE FNK-LIG-DTLANC(9:2)    TO WS-DIA-EDIT
035600     IF FNK-LIG-DTLANC(5:1) NOT = '-' OR FNK-LIG-DTLANC(8:1) NOT = '-'
035700        SET WS-INVALIDO          TO TRUE
035800        MOVE 'DATA DE LANCAMENTO INVALIDA' TO WS-VALIDA-MOTIVO
035900        GO TO 8090-VALIDA-EXIT.
036000     IF WS-MES-EDIT < 1 OR WS-MES-EDIT > 12
036100        SET WS-INVALIDO          TO TRUE
036200        MOVE 'MES DA DATA DE LANCAMENTO INVALIDO' TO WS-VALIDA-MOTIVO
036300        GO TO 8090-VALIDA-EXIT.
036400     IF WS-DIA-EDIT < 1 OR WS-DIA-EDIT > 31
036500        SET WS-INVALIDO          TO TRUE
036600        MOVE 'DIA DA DATA DE LANCAMENTO INVALIDO' TO WS-VALIDA-MOTIVO
036700        GO TO 8090-VALIDA-EXIT.
036800 8090-VALIDA-EXIT.
036900     EXIT.
037000*
037100*---- 8100 - GERADOR DE ID SEQUENCIAL (1, 2, 3, ...) -----------------
037200 8100-PROX-ID.
037300     ADD 1 TO FNK-TAB-PROX-ID.
037400*
037500*---- 8200/8300/8400 - CACHE DE LEITURA (10 POSICOES, MRU) -----------
037600*    OPCIONAL POR ESPECIFICACAO - NAO ALTERA O RESULTADO DA CONSULTA,
037700*    SO EVITA PERCORRER A TABELA MESTRE QUANDO A CHAVE JA FOI LIDA
037800*    NOS ULTIMOS 2 MINUTOS.
037900 8200-CACHE-ACHA.
038000     MOVE ZERO                   TO WS-POS-ACHADA
038100     MOVE ZERO                   TO WS-SUB.
038200 8210-CACHE-ACHA-LOOP.
038300     ADD 1 TO WS-SUB
038400     IF WS-SUB > FNK-CACHE-OCUP
038500        GO TO 8290-CACHE-ACHA-EXIT.
038600     SET FNK-CX TO WS-SUB
038700     IF FNK-CACHE-COD (FNK-CX) = FNK-LIG-COD
038800        AND FNK-CACHE-MINUTOS-OCIOSO (FNK-CX) NOT > 2
038900        MOVE FNK-CACHE-POS (FNK-CX) TO WS-POS-ACHADA.
039000     GO TO 8210-CACHE-ACHA-LOOP.
039100 8290-CACHE-ACHA-EXIT.
039200     EXIT.
039300*
039400 8300-CACHE-GRAVA.
039500     SET WS-ACHOU-SW TO 'N'
039600     MOVE ZERO                   TO WS-SUB.
039700 8310-CACHE-GRAVA-LOOP.
039800     ADD 1 TO WS-SUB
039900     IF WS-SUB > FNK-CACHE-OCUP
040000        GO TO 8320-CACHE-GRAVA-NOVO.
040100     SET FNK-CX TO WS-SUB
040200     IF FNK-CACHE-COD (FNK-CX) NOT = FNK-COD (FNK-IDX)
040300        GO TO 8310-CACHE-GRAVA-LOOP.
040400     MOVE WS-POS-ACHADA           TO FNK-CACHE-POS (FNK-CX)
040500     MOVE ZERO                    TO FNK-CACHE-MINUTOS-OCIOSO (FNK-CX)
040600     SET WS-ACHOU TO TRUE
040700     GO TO 8390-CACHE-GRAVA-EXIT.
040800 8320-CACHE-GRAVA-NOVO.
040900     IF FNK-CACHE-OCUP < 10
041000        ADD 1 TO FNK-CACHE-OCUP
041100        SET FNK-CX TO FNK-CACHE-OCUP
041200     ELSE
041300        SET FNK-CX TO 1
041400     END-IF
041500     MOVE FNK-COD (FNK-IDX)       TO FNK-CACHE-COD (FNK-CX)
041600     MOVE WS-POS-ACHADA           TO FNK-CACHE-POS (FNK-CX)
041700     MOVE ZERO                    TO FNK-CACHE-MINUTOS-OCIOSO (FNK-CX).
041800 8390-CACHE-GRAVA-EXIT.
041900     EXIT.
042000*
042100 8400-CACHE-REMOVE.
042200     MOVE ZERO                   TO WS-SUB.
042300 8410-CACHE-REMOVE-LOOP.
042400     ADD 1 TO WS-SUB
042500     IF WS-SUB > FNK-CACHE-OCUP
042600        GO TO 8490-CACHE-REMOVE-EXIT.
042700     SET FNK-CX TO WS-SUB
042800     IF FNK-CACHE-COD (FNK-CX) = FNK-LIG-COD
042900        MOVE SPACES               TO FNK-CACHE-COD (FNK-CX).
043000     GO TO 8410-CACHE-REMOVE-LOOP.
043100 8490-CACHE-REMOVE-EXIT.
043200     EXIT.
043300*
043400*---- 8500 - LOCALIZA POSICAO NA TABELA MESTRE PELA CHAVE COD --------
043500 8500-ACHA-CHAVE.
043600     MOVE ZERO                   TO WS-POS-ACHADA
043700     MOVE ZERO                   TO WS-SUB.
043800 8510-ACHA-CHAVE-LOOP.
043900     ADD 1 TO WS-SUB
044000     IF WS-SUB > FNK-TAB-OCUP
044100        GO TO 8590-ACHA-CHAVE-EXIT.
044200     SET FNK-IDX TO WS-SUB
044300     IF FNK-COD (FNK-IDX) = FNK-LIG-COD
044400        MOVE WS-SUB               TO WS-POS-ACHADA
044500        GO TO 8590-ACHA-CHAVE-EXIT.
044600     GO TO 8510-ACHA-CHAVE-LOOP.
044700 8590-ACHA-CHAVE-EXIT.
044800     EXIT.
044900*
045000*---- 8600 - CARIMBO DE DATA/HORA CORRENTE (AAAA-MM-DD HH:MM:SS) -----
045100 8600-CARIMBO.
045200     ACCEPT WS-DATA-CORRENTE FROM DATE YYYYMMDD
045300     ACCEPT WS-HORA-CORRENTE FROM TIME
045400     MOVE WS-DATA-CORRENTE-AAAA   TO WS-CARIMBO-EDIT(1:4)
045500     MOVE '-'                    TO WS-CARIMBO-EDIT(5:1)
045600     MOVE WS-DATA-CORRENTE-MM    TO WS-CARIMBO-EDIT(6:2)
045700     MOVE '-'                    TO WS-CARIMBO-EDIT(8:1)
045800     MOVE WS-DATA-CORRENTE-DD    TO WS-CARIMBO-EDIT(9:2)
045900     MOVE ' '                    TO WS-CARIMBO-EDIT(11:1)
046000     MOVE WS-HORA-CORRENTE-HH    TO WS-CARIMBO-EDIT(12:2)
046100     MOVE ':'                    TO WS-CARIMBO-EDIT(14:1)
046200     MOVE WS-HORA-CORRENTE-MN    TO WS-CARIMBO-EDIT(15:2)
046300     MOVE ':'                    TO WS-CARIMBO-EDIT(17:1)
046400     MOVE WS-HORA-CORRENTE-SS    TO WS-CARIMBO-EDIT(18:2).
